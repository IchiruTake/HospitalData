000100      ************************************************************        
000200      * UNITTAB -- CODE TABLES SHARED ACROSS THE HDM SUITE.      *        
000300      * (1) U2 RESOURCE UNIT-OF-MEASURE TABLE, CANONICAL NAMES,  *        
000400      *     LOOKED UP THROUGH SUBPROGRAM UNITVAL.                *        
000500      * (2) U3 TREATMENT CLASSIFICATION-CODE TABLE.              *        
000600      * (3) ENTITY ID-PREFIX CODES STAMPED BY ENTITY TYPE.       *        
000700      ************************************************************        
000800      * 08/05/86 PJA  ORIGINAL MEMBER, CENTRAL SUPPLY UNIT TABLE *        
000900      * 06/30/90 DWK  EXPANDED TABLE FROM 4 TO 6 UNIT ENTRIES    *        
001000      * 04/02/26 TLK  HDM-1401 REPURPOSED AS SHARED HDM CODE     *        
001100      *               TABLES                                     *        
001200      * 05/11/26 TLK  HDM-1417 ADDED TREATMENT CLASS-CODE TABLE  *        
001300      ************************************************************        
001400       01  RESOURCE-UNIT-TABLE.                                           
001500           05  RESOURCE-UNIT-ENTRY OCCURS 6 TIMES                         
001600                                   INDEXED BY RU-IDX.                     
001700               10  RU-NAME           PIC X(10).                           
001800       01  RESOURCE-UNIT-VALUES REDEFINES RESOURCE-UNIT-TABLE.            
001900           05  FILLER                PIC X(10) VALUE "Box".               
002000           05  FILLER                PIC X(10) VALUE "Combo".             
002100           05  FILLER                PIC X(10) VALUE "Package".           
002200           05  FILLER                PIC X(10) VALUE "Pairs".             
002300           05  FILLER                PIC X(10) VALUE "Set".               
002400           05  FILLER                PIC X(10) VALUE "Unit".              
002500       01  RESOURCE-UNIT-DEFAULT     PIC X(10) VALUE "Unit".              
002600                                                                          
002700       01  TRT-CLASS-CODE-TABLE.                                          
002800           05  TRT-CLASS-CODE-ENTRY OCCURS 5 TIMES                        
002900                                     INDEXED BY TC-IDX.                   
003000               10  TC-CODE           PIC X(5).                            
003100       01  TRT-CLASS-CODE-VALUES REDEFINES TRT-CLASS-CODE-TABLE.          
003200           05  FILLER                PIC X(5) VALUE "TC001".              
003300           05  FILLER                PIC X(5) VALUE "TC002".              
003400           05  FILLER                PIC X(5) VALUE "TC003".              
003500           05  FILLER                PIC X(5) VALUE "TC004".              
003600           05  FILLER                PIC X(5) VALUE "TC005".              
003700                                                                          
003800       01  ENTITY-PREFIX-CODES.                                           
003900           05  PREFIX-STAFF          PIC X(2) VALUE "ST".                 
004000           05  PREFIX-MEDREC         PIC X(2) VALUE "MR".                 
004100           05  PREFIX-TREATMENT      PIC X(2) VALUE "TR".                 
