000100       IDENTIFICATION DIVISION.                                           
000200      ***********************************************************         
000300       PROGRAM-ID.  TRTBLD.                                               
000400       AUTHOR. M. L. OKONKWO.                                             
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.                            
000600       DATE-WRITTEN. 05/14/85.                                            
000700       DATE-COMPILED. 05/18/26.                                           
000800       SECURITY. NON-CONFIDENTIAL.                                        
000900      ***********************************************************         
001000      *REMARKS.                                                           
001100      *                                                                   
001200      *      ORIGINALLY A CASE-FILE ASSEMBLY MEMBER: A HEADER             
001300      *      RECORD BUILT UP FROM FOUR TYPED, REPEATING DETAIL            
001400      *      GROUPS KEYED TO THE HEADER'S OWN FILE ID AND LINE            
001500      *      INDEX.  REHOSTED SEVERAL TIMES SINCE (SEE THE                
001600      *      CHANGE LOG) AND NOW RUNS THE U3 TREATMENT RECORD             
001700      *      BUILDER STEP OF THE HDM NIGHTLY BATCH.                       
001800      *                                                                   
001900      *      EACH TREATMENT HEADER IS VALIDATED, THEN ITS                 
002000      *      MATCHING DETAIL LINES (SORTED MEDREC-ID + INDEX +            
002100      *      TYPE, SAME AS THE HEADER FILE) ARE APPLIED INTO THE          
002200      *      FOUR IN-MEMORY REPEATING GROUPS -- MEDICOS,                  
002300      *      SUPPLEMENTARY PATHS, RESOURCES AND DESCRIPTIONS --           
002400      *      BEFORE THE HEADER IS RE-WRITTEN TO TREATMENT-OUT.            
002500      *                                                                   
002600      *      ON THE 'R' RESOURCE DETAIL, A BLANK RESOURCE NAME            
002700      *      (DTL-TEXT-1) MARKS THE LINE AS AN AMOUNT-ONLY                
002800      *      UPDATE (R3.7) RATHER THAN A NEW ADD (R3.6).  ON THE          
002900      *      'D' DESCRIPTION DETAIL, A BLANK DTL-KEY MARKS AN             
003000      *      ADD (R3.8); A POPULATED DTL-KEY NAMES THE SEQUENCE           
003100      *      NUMBER OF AN EXISTING LINE TO SOFT-DELETE (R3.9).            
003200      *                                                                   
003300               INPUT HEADER FILE       -   DDS0001.TRTHIN                 
003400               INPUT DETAIL FILE       -   DDS0001.TRTDIN                 
003500               OUTPUT TREATMENT FILE   -   DDS0001.TRTOUT                 
003600               AUDIT REPORT            -   DDS0001.AUDRPT                 
003700               DUMP FILE               -   SYSOUT                         
003800      ***********************************************************         
003900      *                  M A I N T E N A N C E   L O G                    
004000      ***********************************************************         
004100      * 05/14/85  MLO  ORIGINAL MEMBER -- CASE-FILE ASSEMBLY,             
004200      *                BUILDS A HEADER RECORD FROM FOUR TYPED             
004300      *                REPEATING DETAIL GROUPS KEYED TO THE               
004400      *                HEADER'S OWN FILE ID AND LINE INDEX.               
004500      * 09/02/86  MLO  RAISED DETAIL GROUP CAPACITY FROM 25 TO 50         
004600      *                PER GROUP AFTER CAPACITY ABENDS DURING THE         
004700      *                PEAK MONTH.                                        
004800      * 03/11/89  DWK  ADDED A SOFT-DELETE (PREFIX-AND-RETAIN)            
004900      *                REMOVE FOR THE FOURTH DETAIL GROUP; A HARD         
005000      *                DELETE WAS LOSING THE AUDIT TRAIL.                 
005100      * 12/05/92  LMW  ADDED AN AMOUNT-ONLY UPDATE PATH FOR THE           
005200      *                THIRD DETAIL GROUP WITHOUT REQUIRING A             
005300      *                FULL RE-ADD OF THE LINE.                           
005400      * 11/24/98  JRS  Y2K -- WIDENED THE HEADER DATE FIELD FROM          
005500      *                YYMMDD TO CCYYMMDD; DETAIL TIMESTAMPS WERE         
005600      *                UNCHANGED, THEY CARRY NO YEAR.                     
005700      * 07/17/01  JRS  ADDED STANDARDIZED 3-DIGIT INDEX DERIVATION        
005800      *                FOR HEADERS ARRIVING WITH AN UNASSIGNED            
005900      *                INDEX.                                             
006000      * 10/09/06  DWK  CR-2250 CONVERTED THE DETAIL READ FROM A           
006100      *                SEPARATE KEYED FETCH PER HEADER TO A               
006200      *                SORTED MATCH-MERGE AGAINST THE HEADER FILE.        
006300      * 04/02/12  TLK  CR-3005 ADDED CAPACITY-GUARD SKIP COUNTS TO        
006400      *                THE END-OF-RUN AUDIT REPORT.                       
006500      * 04/09/26  TLK  HDM-1405 REPURPOSED FOR THE HDM NIGHTLY            
006600      *                BATCH AS U3 TREATMENT RECORD BUILDER; THE          
006700      *                FOUR DETAIL GROUPS BECOME MEDICOS,                 
006800      *                SUPPLEMENTARY PATHS, RESOURCES AND                 
006900      *                DESCRIPTIONS.                                      
007000      * 04/21/26  TLK  HDM-1409 CAPACITY GUARDS RE-VERIFIED AT THE        
007100      *                NEW 50/50/100/100 LIMITS PER R3.13.                
007200      * 05/09/26  TLK  HDM-1424 FIXED RESOURCE ADD-VS-UPDATE              
007300      *                MIXUP WHEN THE NAME FIELD CAME IN BLANK.           
007400      * 05/18/26  TLK  HDM-1421 REMOVED A LOOP-CARRIED UNTIL              
007500      *                CLAUSE THAT SILENTLY SKIPPED EVERY DETAIL          
007600      *                LINE FOR AN UNASSIGNED-INDEX HEADER; FOUND         
007700      *                IN CODE REVIEW, NOT IN PRODUCTION.                 
007800      ***********************************************************         
007900                                                                          
008000       ENVIRONMENT DIVISION.                                              
008100       CONFIGURATION SECTION.                                             
008200       SOURCE-COMPUTER. IBM-390.                                          
008300       OBJECT-COMPUTER. IBM-390.                                          
008400       SPECIAL-NAMES.                                                     
008500           C01 IS NEXT-PAGE.                                              
008600                                                                          
008700       INPUT-OUTPUT SECTION.                                              
008800       FILE-CONTROL.                                                      
008900           SELECT SYSOUT                                                  
009000           ASSIGN TO UT-S-SYSOUT                                          
009100             ORGANIZATION IS SEQUENTIAL.                                  
009200                                                                          
009300           SELECT TREATMENT-IN                                            
009400           ASSIGN TO UT-S-TRTHIN                                          
009500             ACCESS MODE IS SEQUENTIAL                                    
009600             FILE STATUS IS HFCODE.                                       
009700                                                                          
009800           SELECT TRT-DETAIL-IN                                           
009900           ASSIGN TO UT-S-TRTDIN                                          
010000             ACCESS MODE IS SEQUENTIAL                                    
010100             FILE STATUS IS DFCODE.                                       
010200                                                                          
010300           SELECT TREATMENT-OUT                                           
010400           ASSIGN TO UT-S-TRTOUT                                          
010500             ACCESS MODE IS SEQUENTIAL                                    
010600             FILE STATUS IS OFCODE.                                       
010700                                                                          
010800           SELECT AUDIT-REPORT                                            
010900           ASSIGN TO UT-S-AUDRPT                                          
011000             ACCESS MODE IS SEQUENTIAL                                    
011100             FILE STATUS IS RFCODE.                                       
011200                                                                          
011300       DATA DIVISION.                                                     
011400       FILE SECTION.                                                      
011500      * DUMP FILE FOR THE ABEND TRAIL ONLY.                               
011600       FD  SYSOUT                                                         
011700           RECORDING MODE IS F                                            
011800           LABEL RECORDS ARE STANDARD                                     
011900           RECORD CONTAINS 130 CHARACTERS                                 
012000           BLOCK CONTAINS 0 RECORDS                                       
012100           DATA RECORD IS SYSOUT-REC.                                     
012200       01  SYSOUT-REC  PIC X(130).                                        
012300                                                                          
012400      * ARRIVES SORTED ASCENDING BY MEDREC-ID + INDEX, SAME ORDER         
012500      * AS TRT-DETAIL-IN, SO THE MATCH-MERGE IN 100-MAINLINE NEVER        
012600      * HAS TO BACK UP EITHER READ.                                       
012700       FD  TREATMENT-IN                                                   
012800           RECORDING MODE IS F                                            
012900           LABEL RECORDS ARE STANDARD                                     
013000           RECORD CONTAINS 120 CHARACTERS                                 
013100           BLOCK CONTAINS 0 RECORDS                                       
013200           DATA RECORD IS TREATMENT-IN-REC.                               
013300       01  TREATMENT-IN-REC  PIC X(120).                                  
013400                                                                          
013500      * ONE RECORD PER MEDICO/SUPPLEMENTARY-PATH/RESOURCE/                
013600      * DESCRIPTION DETAIL LINE; DTL-TYPE TELLS 200-APPLY-DETAIL-         
013700      * RTN WHICH OF THE FOUR GROUPS IT BELONGS TO.                       
013800       FD  TRT-DETAIL-IN                                                  
013900           RECORDING MODE IS F                                            
014000           LABEL RECORDS ARE STANDARD                                     
014100           RECORD CONTAINS 100 CHARACTERS                                 
014200           BLOCK CONTAINS 0 RECORDS                                       
014300           DATA RECORD IS TRT-DETAIL-IN-REC.                              
014400       01  TRT-DETAIL-IN-REC  PIC X(100).                                 
014500                                                                          
014600      * WRITTEN ONLY FOR AN ACCEPTED HEADER, WITH ALL FOUR DETAIL         
014700      * GROUPS ALREADY APPLIED AND THE DERIVED TREATMENT ID SET.          
014800       FD  TREATMENT-OUT                                                  
014900           RECORDING MODE IS F                                            
015000           LABEL RECORDS ARE STANDARD                                     
015100           RECORD CONTAINS 120 CHARACTERS                                 
015200           BLOCK CONTAINS 0 RECORDS                                       
015300           DATA RECORD IS TREATMENT-OUT-REC.                              
015400       01  TREATMENT-OUT-REC  PIC X(120).                                 
015500                                                                          
015600      * 132-BYTE PRINT LINE, SAME LASER-QUEUE FORMAT AS EVERY             
015700      * OTHER HDM AUDIT REPORT.                                           
015800       FD  AUDIT-REPORT                                                   
015900           RECORDING MODE IS F                                            
016000           LABEL RECORDS ARE STANDARD                                     
016100           RECORD CONTAINS 132 CHARACTERS                                 
016200           BLOCK CONTAINS 0 RECORDS                                       
016300           DATA RECORD IS AUDIT-REC.                                      
016400       01  AUDIT-REC  PIC X(132).                                         
016500                                                                          
016600       WORKING-STORAGE SECTION.                                           
016700                                                                          
016800      * FILE STATUS FIELDS; ONLY THE TWO INPUT FILES CARRY AN             
016900      * EXPLICIT EOF 88-LEVEL, THE OUTPUTS ARE CHECKED BY VALUE.          
017000       01  FILE-STATUS-CODES.                                             
017100           05  HFCODE                  PIC X(2).                          
017200               88  NO-MORE-HDRS         VALUE "10".                       
017300           05  DFCODE                  PIC X(2).                          
017400               88  NO-MORE-DTLS         VALUE "10".                       
017500           05  OFCODE                  PIC X(2).                          
017600           05  RFCODE                  PIC X(2).                          
017700                                                                          
017800       COPY TRTHDR.                                                       
017900       COPY TRTDTL.                                                       
018000       COPY UNITTAB.                                                      
018100                                                                          
018200      * EOF SWITCHES FOR THE TWO INPUT FILES DRIVING THE MATCH-           
018300      * MERGE.                                                            
018400       01  MORE-HDRS-SW                 PIC X(1) VALUE "Y".               
018500           88  NO-MORE-HDR-RECS         VALUE "N".                        
018600       01  MORE-DTLS-SW                 PIC X(1) VALUE "Y".               
018700           88  NO-MORE-DTL-RECS         VALUE "N".                        
018800                                                                          
018900      * SET BY 150-VALIDATE-HEADER-RTN AND TESTED THROUGHOUT THE          
019000      * MAINLINE.                                                         
019100       01  WS-HDR-REJECT-SW             PIC X(1) VALUE "N".               
019200           88  WS-HDR-REJECTED          VALUE "Y".                        
019300       01  WS-CLASS-FOUND-SW            PIC X(1) VALUE "N".               
019400           88  WS-CLASS-FOUND           VALUE "Y".                        
019500                                                                          
019600      * WS-HDR-INDEX-3 IS THE STANDARDIZED (999-FOR-UNASSIGNED)           
019700      * INDEX USED FOR THE DETAIL MATCH; WS-STD-INDEX IS THE              
019800      * SEPARATE (ZERO-FOR-UNASSIGNED) FORM USED ONLY WHEN                
019900      * BUILDING THE DERIVED TREATMENT ID IN 250.                         
020000       01  WS-HDR-INDEX-3                PIC 9(3).                        
020100       01  WS-STD-INDEX                  PIC 9(3).                        
020200       01  WS-DERIVED-TRT-ID              PIC X(20).                      
020300                                                                          
020400      * ONE FOUND-SWITCH PER DETAIL GROUP, SET BY THAT GROUP'S            
020500      * SEARCH AND TESTED BY ITS OWN APPLY PARAGRAPH ONLY.                
020600       01  WS-RES-FOUND-SW               PIC X(1) VALUE "N".              
020700           88  WS-RES-FOUND               VALUE "Y".                      
020800       01  WS-SUP-FOUND-SW               PIC X(1) VALUE "N".              
020900           88  WS-SUP-FOUND               VALUE "Y".                      
021000       01  WS-MED-FOUND-SW               PIC X(1) VALUE "N".              
021100           88  WS-MED-FOUND               VALUE "Y".                      
021200                                                                          
021300      * DESCRIPTION-GROUP WORKING FIELDS FOR THE SOFT-DELETE SCAN         
021400      * IN 244/245.                                                       
021500       01  WS-DESC-FOUND-SW              PIC X(1) VALUE "N".              
021600           88  WS-DESC-FOUND              VALUE "Y".                      
021700       01  WS-DTL-KEY-NUM                PIC 9(3).                        
021800       01  WS-DESC-TEXT-SAVE             PIC X(40).                       
021900                                                                          
022000       01  WS-RUN-DATE                   PIC 9(6).                        
022100       01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE.                         
022200           05  WS-RUN-YY                 PIC 9(2).                        
022300           05  WS-RUN-MM                 PIC 9(2).                        
022400           05  WS-RUN-DD                 PIC 9(2).                        
022500       01  WS-RUN-CCYYMMDD.                                               
022600           05  WS-CENTURY-LIT             PIC X(2) VALUE "20".            
022700           05  WS-RUN-DATE-TAIL           PIC 9(6).                       
022800       01  WS-RUN-TIME                   PIC 9(6).                        
022900                                                                          
023000       01  COUNTERS-AND-ACCUMULATORS.                                     
023100           05  HDR-READ                  PIC S9(7) COMP VALUE 0.          
023200           05  HDR-ACCEPTED              PIC S9(7) COMP VALUE 0.          
023300           05  HDR-REJECTED              PIC S9(7) COMP VALUE 0.          
023400           05  DTL-READ                  PIC S9(7) COMP VALUE 0.          
023500           05  DTL-APPLIED               PIC S9(7) COMP VALUE 0.          
023600           05  DTL-SKIPPED               PIC S9(7) COMP VALUE 0.          
023700                                                                          
023800       01  WS-HDR-LINE.                                                   
023900           05  FILLER                    PIC X(1) VALUE SPACE.            
024000           05  FILLER                    PIC X(24)                        
024100               VALUE "HDM NIGHTLY MAINTENANCE".                           
024200           05  FILLER                    PIC X(6)  VALUE SPACES.          
024300           05  FILLER                    PIC X(30)                        
024400               VALUE "U3 - TREATMENT RECORD BUILDER".                     
024500           05  FILLER                    PIC X(10) VALUE SPACES.          
024600           05  FILLER                    PIC X(5)  VALUE "DATE:".         
024700           05  HDR-DATE-O                PIC 99/99/99.                    
024800           05  FILLER                    PIC X(46) VALUE SPACES.          
024900                                                                          
025000       01  WS-TOTALS-LINE.                                                
025100           05  FILLER                    PIC X(30) VALUE SPACES.          
025200           05  TOT-LABEL-O               PIC X(30).                       
025300           05  TOT-VALUE-O               PIC ZZZ,ZZ9.                     
025400           05  FILLER                    PIC X(69) VALUE SPACES.          
025500                                                                          
025600       COPY ABENDREC.                                                     
025700                                                                          
025800      ***********************************************************         
025900      * MAINLINE -- ONE HEADER AT A TIME, MATCH-MERGED AGAINST            
026000      * THE DETAIL FILE.  BOTH FILES ARRIVE IN MEDREC-ID + INDEX          
026100      * ORDER SO THE DETAIL READ NEVER HAS TO BACK UP.                    
026200      ***********************************************************         
026300       PROCEDURE DIVISION.                                                
026400           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                        
026500           PERFORM 100-MAINLINE THRU 100-EXIT                             
026600                   UNTIL NO-MORE-HDR-RECS.                                
026700           PERFORM 900-CLEANUP THRU 900-EXIT.                             
026800           MOVE ZERO TO RETURN-CODE.                                      
026900           GOBACK.                                                        
027000                                                                          
027100      ***********************************************************         
027200      * OPEN FILES, PRINT THE HEADING, CAPTURE THE RUN DATE AND           
027300      * TIME (STAMPED ONTO ANY DESCRIPTION ADDED DURING THE RUN --        
027400      * SEE 242-ADD-DESC-RTN), AND PRIME BOTH READS.                      
027500      ***********************************************************         
027600       000-HOUSEKEEPING.                                                  
027700           MOVE "000-HOUSEKEEPING" TO PARA-NAME.                          
027800           DISPLAY "******** BEGIN JOB TRTBLD ********".                  
027900           ACCEPT WS-RUN-DATE FROM DATE.                                  
028000           MOVE WS-RUN-YY TO HDR-DATE-O.                                  
028100           MOVE WS-RUN-DATE TO WS-RUN-DATE-TAIL.                          
028200           ACCEPT WS-RUN-TIME FROM TIME.                                  
028300                                                                          
028400           OPEN INPUT TREATMENT-IN, TRT-DETAIL-IN.                        
028500           OPEN OUTPUT TREATMENT-OUT, AUDIT-REPORT, SYSOUT.               
028600                                                                          
028700           IF HFCODE NOT = "00"                                           
028800              MOVE "** PROBLEM OPENING TRTHIN" TO ABEND-REASON            
028900              MOVE HFCODE TO EXPECTED-VAL                                 
029000              GO TO 1000-ABEND-RTN.                                       
029100                                                                          
029200           WRITE AUDIT-REC FROM WS-HDR-LINE.                              
029300                                                                          
029400           READ TREATMENT-IN INTO TREATMENT-REC                           
029500               AT END                                                     
029600               MOVE "N" TO MORE-HDRS-SW                                   
029700               GO TO 000-EXIT                                             
029800           END-READ.                                                      
029900           ADD 1 TO HDR-READ.                                             
030000                                                                          
030100           READ TRT-DETAIL-IN INTO TRT-DETAIL-REC                         
030200               AT END                                                     
030300               MOVE "N" TO MORE-DTLS-SW                                   
030400           END-READ.                                                      
030500       000-EXIT.                                                          
030600           EXIT.                                                          
030700                                                                          
030800      ***********************************************************         
030900      * VALIDATE, CLEAR LAST HEADER'S GROUPS OUT OF WORKING               
031000      * STORAGE, STANDARDIZE THE INDEX FOR THE DETAIL MATCH BELOW         
031100      * (UNASSIGNED -1 READS AS 999 SO IT SORTS TO THE END AND            
031200      * NEVER FALSE-MATCHES A REAL INDEX), APPLY EVERY DETAIL LINE        
031300      * THAT BELONGS TO THIS HEADER, THEN WRITE OR REJECT.                
031400      ***********************************************************         
031500       100-MAINLINE.                                                      
031600           MOVE "100-MAINLINE" TO PARA-NAME.                              
031700           PERFORM 150-VALIDATE-HEADER-RTN THRU 150-EXIT.                 
031800           PERFORM 160-CLEAR-GROUPS-RTN THRU 160-EXIT.                    
031900                                                                          
032000      * TRT-INDEX OF -1 MEANS "NOT YET ASSIGNED" ON THE INCOMING          
032100      * HEADER; 999 IS AN INDEX VALUE NO REAL DETAIL LINE CARRIES.        
032200           IF TRT-INDEX >= 0                                              
032300              MOVE TRT-INDEX TO WS-HDR-INDEX-3                            
032400           ELSE                                                           
032500              MOVE 999 TO WS-HDR-INDEX-3                                  
032600           END-IF.                                                        
032700                                                                          
032800           PERFORM 200-APPLY-DETAIL-RTN THRU 200-EXIT                     
032900               UNTIL NO-MORE-DTL-RECS                                     
033000               OR DTL-MEDREC-ID NOT = TRT-MEDREC-ID                       
033100               OR DTL-TRT-INDEX NOT = WS-HDR-INDEX-3.                     
033200                                                                          
033300           IF WS-HDR-REJECTED                                             
033400              ADD 1 TO HDR-REJECTED                                       
033500           ELSE                                                           
033600              PERFORM 250-DERIVE-TRT-ID-RTN THRU 250-EXIT                 
033700              ADD 1 TO HDR-ACCEPTED                                       
033800              WRITE TREATMENT-OUT-REC FROM TREATMENT-REC                  
033900           END-IF.                                                        
034000                                                                          
034100           READ TREATMENT-IN INTO TREATMENT-REC                           
034200               AT END                                                     
034300               MOVE "N" TO MORE-HDRS-SW                                   
034400               GO TO 100-EXIT                                             
034500           END-READ.                                                      
034600           ADD 1 TO HDR-READ.                                             
034700       100-EXIT.                                                          
034800           EXIT.                                                          
034900                                                                          
035000      ***********************************************************         
035100      * R3.1 INDEX >= -1.  R3.2 CLASS CODE IN TABLE.  BOTH IDS            
035200      * MUST BE PRESENT.  A REJECTED HEADER STILL RUNS THROUGH            
035300      * 200-APPLY-DETAIL-RTN ONCE FOR EVERY MATCHING DETAIL LINE          
035400      * SO THE DETAIL READ STAYS SYNCHRONIZED, BUT EACH ONE IS            
035500      * COUNTED SKIPPED RATHER THAN APPLIED -- SEE 200'S BANNER.          
035600      ***********************************************************         
035700       150-VALIDATE-HEADER-RTN.                                           
035800           MOVE "150-VALIDATE-HEADER-RTN" TO PARA-NAME.                   
035900           MOVE "N" TO WS-HDR-REJECT-SW.                                  
036000                                                                          
036100           IF TRT-PATIENT-ID = SPACES OR TRT-MEDREC-ID = SPACES           
036200              MOVE "Y" TO WS-HDR-REJECT-SW                                
036300              GO TO 150-EXIT.                                             
036400                                                                          
036500           IF TRT-INDEX < -1                                              
036600              MOVE "Y" TO WS-HDR-REJECT-SW                                
036700              GO TO 150-EXIT.                                             
036800                                                                          
036900           MOVE "N" TO WS-CLASS-FOUND-SW.                                 
037000           SET TC-IDX TO 1.                                               
037100           SEARCH TRT-CLASS-CODE-ENTRY                                    
037200               AT END                                                     
037300                   CONTINUE                                               
037400               WHEN TC-CODE (TC-IDX) = TRT-CLASS-CODE                     
037500                   MOVE "Y" TO WS-CLASS-FOUND-SW                          
037600           END-SEARCH.                                                    
037700           IF NOT WS-CLASS-FOUND                                          
037800              MOVE "Y" TO WS-HDR-REJECT-SW.                               
037900       150-EXIT.                                                          
038000           EXIT.                                                          
038100                                                                          
038200      * EACH HEADER STARTS WITH EMPTY GROUPS -- THE TABLES ARE            
038300      * REUSED WORKING STORAGE, NOT RELOADED FROM DISK, SO THE            
038400      * COUNTS FROM THE PRIOR HEADER MUST BE ZEROED EXPLICITLY.           
038500       160-CLEAR-GROUPS-RTN.                                              
038600           MOVE "160-CLEAR-GROUPS-RTN" TO PARA-NAME.                      
038700           MOVE 0 TO TRT-MEDICO-CNT, TRT-SUPP-CNT,                        
038800                     TRT-RESOURCE-CNT, TRT-DESC-CNT.                      
038900       160-EXIT.                                                          
039000           EXIT.                                                          
039100                                                                          
039200      ***********************************************************         
039300      * R3.3 -- A NON-WRITABLE TREATMENT SILENTLY SKIPS EVERY             
039400      * DETAIL; AN INVALID HEADER SKIPS THEM TOO (NOTHING TO              
039500      * ATTACH THEM TO).  BOTH COUNT AS SKIPPED, NOT REJECTED.            
039600      * DTL-TYPE DRIVES A FOUR-WAY DISPATCH TO THE GROUP-SPECIFIC         
039700      * APPLY PARAGRAPH; AN UNRECOGNIZED TYPE IS ALSO SKIPPED.            
039800      ***********************************************************         
039900       200-APPLY-DETAIL-RTN.                                              
040000           MOVE "200-APPLY-DETAIL-RTN" TO PARA-NAME.                      
040100           ADD 1 TO DTL-READ.                                             
040200                                                                          
040300           IF WS-HDR-REJECTED OR NOT TRT-IS-WRITABLE                      
040400              ADD 1 TO DTL-SKIPPED                                        
040500              GO TO 200-READ-NEXT.                                        
040600                                                                          
040700           EVALUATE TRUE                                                  
040800              WHEN DTL-IS-MEDICO                                          
040900                 PERFORM 210-APPLY-MEDICO-RTN THRU 210-EXIT               
041000              WHEN DTL-IS-SUPP                                            
041100                 PERFORM 220-APPLY-SUPP-RTN THRU 220-EXIT                 
041200              WHEN DTL-IS-RESOURCE                                        
041300                 PERFORM 230-APPLY-RESOURCE-RTN THRU 230-EXIT             
041400              WHEN DTL-IS-DESC                                            
041500                 PERFORM 240-APPLY-DESC-RTN THRU 240-EXIT                 
041600              WHEN OTHER                                                  
041700                 ADD 1 TO DTL-SKIPPED                                     
041800           END-EVALUATE.                                                  
041900                                                                          
042000       200-READ-NEXT.                                                     
042100           READ TRT-DETAIL-IN INTO TRT-DETAIL-REC                         
042200               AT END                                                     
042300               MOVE "N" TO MORE-DTLS-SW                                   
042400           END-READ.                                                      
042500       200-EXIT.                                                          
042600           EXIT.                                                          
042700                                                                          
042800      ***********************************************************         
042900      * R3.4 -- DUPLICATE MEDICO ID IGNORED, FIRST WINS.  CAPACITY        
043000      * IS 50 PER TREATMENT (SEE TRT-MEDICO-TABLE IN TRTDTL.CPY);         
043100      * A FULL TABLE SKIPS THE LINE THE SAME AS A DUPLICATE.              
043200      ***********************************************************         
043300       210-APPLY-MEDICO-RTN.                                              
043400           MOVE "210-APPLY-MEDICO-RTN" TO PARA-NAME.                      
043500           MOVE "N" TO WS-MED-FOUND-SW.                                   
043600           IF TRT-MEDICO-CNT > 0                                          
043700              SET MED-IDX TO 1                                            
043800              SEARCH TRT-MEDICO-ENTRY                                     
043900                  AT END                                                  
044000                      CONTINUE                                            
044100                  WHEN TM-MEDICO-ID (MED-IDX) = DTL-KEY                   
044200                      MOVE "Y" TO WS-MED-FOUND-SW                         
044300              END-SEARCH                                                  
044400           END-IF.                                                        
044500                                                                          
044600           IF WS-MED-FOUND OR TRT-MEDICO-CNT >= 50                        
044700              ADD 1 TO DTL-SKIPPED                                        
044800           ELSE                                                           
044900              ADD 1 TO TRT-MEDICO-CNT                                     
045000              SET MED-IDX TO TRT-MEDICO-CNT                               
045100              MOVE DTL-KEY    TO TM-MEDICO-ID (MED-IDX)                   
045200              MOVE DTL-TEXT-1 TO TM-MEDICO-NAME (MED-IDX)                 
045300              MOVE DTL-TEXT-2 TO TM-MEDICO-PHONE (MED-IDX)                
045400              ADD 1 TO DTL-APPLIED                                        
045500           END-IF.                                                        
045600       210-EXIT.                                                          
045700           EXIT.                                                          
045800                                                                          
045900      ***********************************************************         
046000      * R3.5 -- A PATH EQUAL TO AN EXISTING STORED PATH IS                
046100      * IGNORED; OTHERWISE APPENDED.  UNLIKE THE MEDICO GROUP,            
046200      * THERE IS NO ID FIELD HERE -- THE PATH TEXT ITSELF IS THE          
046300      * KEY FOR THE DUPLICATE CHECK.                                      
046400      ***********************************************************         
046500       220-APPLY-SUPP-RTN.                                                
046600           MOVE "220-APPLY-SUPP-RTN" TO PARA-NAME.                        
046700           MOVE "N" TO WS-SUP-FOUND-SW.                                   
046800           IF TRT-SUPP-CNT > 0                                            
046900              SET SUP-IDX TO 1                                            
047000              SEARCH TRT-SUPP-ENTRY                                       
047100                  AT END                                                  
047200                      CONTINUE                                            
047300                  WHEN TS-SUPP-PATH (SUP-IDX) = DTL-TEXT-1                
047400                      MOVE "Y" TO WS-SUP-FOUND-SW                         
047500              END-SEARCH                                                  
047600           END-IF.                                                        
047700                                                                          
047800           IF WS-SUP-FOUND OR TRT-SUPP-CNT >= 50                          
047900              ADD 1 TO DTL-SKIPPED                                        
048000           ELSE                                                           
048100              ADD 1 TO TRT-SUPP-CNT                                       
048200              SET SUP-IDX TO TRT-SUPP-CNT                                 
048300              MOVE DTL-TEXT-1 TO TS-SUPP-PATH (SUP-IDX)                   
048400              ADD 1 TO DTL-APPLIED                                        
048500           END-IF.                                                        
048600       220-EXIT.                                                          
048700           EXIT.                                                          
048800                                                                          
048900      ***********************************************************         
049000      * R3.6/R3.7 -- A BLANK NAME MARKS AN AMOUNT-ONLY UPDATE;            
049100      * A POPULATED NAME MARKS A NEW ADD (DUPLICATE ID IGNORED).          
049200      * THE DUPLICATE-ID SEARCH RUNS FIRST, BEFORE THE ADD-VS-            
049300      * UPDATE BRANCH, SO BOTH PATHS KNOW WHETHER THE ID ALREADY          
049400      * EXISTS -- THE 05/09/26 FIX ABOVE WAS A BUG IN THIS ORDER.         
049500      ***********************************************************         
049600       230-APPLY-RESOURCE-RTN.                                            
049700           MOVE "230-APPLY-RESOURCE-RTN" TO PARA-NAME.                    
049800           MOVE "N" TO WS-RES-FOUND-SW.                                   
049900           IF TRT-RESOURCE-CNT > 0                                        
050000              SET RES-IDX TO 1                                            
050100              SEARCH TRT-RESOURCE-ENTRY                                   
050200                  AT END                                                  
050300                      CONTINUE                                            
050400                  WHEN TR-RESOURCE-ID (RES-IDX) = DTL-KEY                 
050500                      MOVE "Y" TO WS-RES-FOUND-SW                         
050600              END-SEARCH                                                  
050700           END-IF.                                                        
050800                                                                          
050900           IF DTL-TEXT-1 = SPACES                                         
051000              PERFORM 235-UPDATE-RESOURCE-RTN THRU 235-EXIT               
051100           ELSE                                                           
051200              IF WS-RES-FOUND OR TRT-RESOURCE-CNT >= 100                  
051300                 ADD 1 TO DTL-SKIPPED                                     
051400              ELSE                                                        
051500                 ADD 1 TO TRT-RESOURCE-CNT                                
051600                 SET RES-IDX TO TRT-RESOURCE-CNT                          
051700                 MOVE DTL-KEY     TO TR-RESOURCE-ID (RES-IDX)             
051800                 MOVE DTL-TEXT-1  TO TR-RESOURCE-NAME (RES-IDX)           
051900                 MOVE DTL-AMOUNT  TO TR-RESOURCE-AMOUNT (RES-IDX)         
052000                 ADD 1 TO DTL-APPLIED                                     
052100              END-IF                                                      
052200           END-IF.                                                        
052300       230-EXIT.                                                          
052400           EXIT.                                                          
052500                                                                          
052600      * AN AMOUNT-ONLY LINE AGAINST AN ID NOT ON FILE IS SKIPPED          
052700      * (NOTHING TO UPDATE).  A NEW AMOUNT OF ZERO REMOVES THE            
052800      * RESOURCE ENTIRELY RATHER THAN STORING A ZERO.                     
052900       235-UPDATE-RESOURCE-RTN.                                           
053000           MOVE "235-UPDATE-RESOURCE-RTN" TO PARA-NAME.                   
053100           IF NOT WS-RES-FOUND                                            
053200              ADD 1 TO DTL-SKIPPED                                        
053300              GO TO 235-EXIT.                                             
053400           IF DTL-AMOUNT = 0                                              
053500              PERFORM 236-REMOVE-RESOURCE-RTN THRU 236-EXIT               
053600           ELSE                                                           
053700              MOVE DTL-AMOUNT TO TR-RESOURCE-AMOUNT (RES-IDX)             
053800              ADD 1 TO DTL-APPLIED                                        
053900           END-IF.                                                        
054000       235-EXIT.                                                          
054100           EXIT.                                                          
054200                                                                          
054300      * HARD REMOVE, UNLIKE THE DESCRIPTION GROUP'S SOFT DELETE --        
054400      * RESOURCE LINES CARRY NO "DELETED" MARKER, SO THE ENTRY IS         
054500      * SHIFTED OUT OF THE TABLE AND THE COUNT DROPS BY ONE.              
054600       236-REMOVE-RESOURCE-RTN.                                           
054700           MOVE "236-REMOVE-RESOURCE-RTN" TO PARA-NAME.                   
054800           PERFORM 237-SHIFT-ONE-RESOURCE-RTN THRU 237-EXIT               
054900               VARYING RES-IDX FROM RES-IDX BY 1                          
055000               UNTIL RES-IDX >= TRT-RESOURCE-CNT.                         
055100           SUBTRACT 1 FROM TRT-RESOURCE-CNT.                              
055200           ADD 1 TO DTL-APPLIED.                                          
055300       236-EXIT.                                                          
055400           EXIT.                                                          
055500                                                                          
055600      * ONE SLOT OF THE GAP-CLOSE, SAME SHAPE AS OBJMAINT'S               
055700      * 545-CLOSE-ONE-GAP-RTN.                                            
055800       237-SHIFT-ONE-RESOURCE-RTN.                                        
055900           MOVE TRT-RESOURCE-ENTRY (RES-IDX + 1)                          
056000                             TO TRT-RESOURCE-ENTRY (RES-IDX).             
056100       237-EXIT.                                                          
056200           EXIT.                                                          
056300                                                                          
056400      ***********************************************************         
056500      * R3.8 ADD (NEXT 0-BASED SEQ, STAMPED).  R3.9 SOFT-DELETE           
056600      * REMOVE (PREFIX "[DELETED] ", ENTRY RETAINED).  DTL-KEY            
056700      * BLANK MEANS ADD; A POPULATED DTL-KEY CARRIES THE SEQUENCE         
056800      * NUMBER OF THE LINE TO SOFT-DELETE -- SAME DISPATCH RULE           
056900      * DOCUMENTED IN THE PROGRAM BANNER AT THE TOP OF THIS FILE.         
057000      ***********************************************************         
057100       240-APPLY-DESC-RTN.                                                
057200           MOVE "240-APPLY-DESC-RTN" TO PARA-NAME.                        
057300           IF DTL-KEY = SPACES                                            
057400              PERFORM 242-ADD-DESC-RTN THRU 242-EXIT                      
057500           ELSE                                                           
057600              PERFORM 244-REMOVE-DESC-RTN THRU 244-EXIT                   
057700           END-IF.                                                        
057800       240-EXIT.                                                          
057900           EXIT.                                                          
058000                                                                          
058100      * SEQUENCE NUMBERS ARE 0-BASED AND ASSIGNED IN ARRIVAL              
058200      * ORDER, NOT RE-USED EVEN AFTER A SOFT-DELETE, SO A KEY             
058300      * ALWAYS NAMES EXACTLY ONE LINE FOR THE LIFE OF THE HEADER.         
058400       242-ADD-DESC-RTN.                                                  
058500           MOVE "242-ADD-DESC-RTN" TO PARA-NAME.                          
058600           IF TRT-DESC-CNT >= 100                                         
058700              ADD 1 TO DTL-SKIPPED                                        
058800              GO TO 242-EXIT.                                             
058900           ADD 1 TO TRT-DESC-CNT.                                         
059000           SET DSC-IDX TO TRT-DESC-CNT.                                   
059100           COMPUTE TD-DESC-SEQ (DSC-IDX) = TRT-DESC-CNT - 1.              
059200           MOVE DTL-TEXT-1 TO TD-DESC-TEXT (DSC-IDX).                     
059300           MOVE WS-RUN-CCYYMMDD TO TD-DESC-DATE (DSC-IDX).                
059400           MOVE WS-RUN-TIME TO TD-DESC-TIME (DSC-IDX).                    
059500           MOVE DTL-TEXT-2 TO TD-DESC-WRITER (DSC-IDX).                   
059600           ADD 1 TO DTL-APPLIED.                                          
059700       242-EXIT.                                                          
059800           EXIT.                                                          
059900                                                                          
060000      * THE INCOMING DTL-KEY IS A 3-CHARACTER DIGIT STRING; THE           
060100      * FIRST THREE BYTES ARE CONVERTED TO NUMERIC FOR THE SCAN           
060200      * AGAINST TD-DESC-SEQ BELOW.                                        
060300       244-REMOVE-DESC-RTN.                                               
060400           MOVE "244-REMOVE-DESC-RTN" TO PARA-NAME.                       
060500           MOVE DTL-KEY (1:3) TO WS-DTL-KEY-NUM.                          
060600           MOVE "N" TO WS-DESC-FOUND-SW.                                  
060700           PERFORM 245-SCAN-ONE-DESC-RTN THRU 245-EXIT                    
060800               VARYING DSC-IDX FROM 1 BY 1                                
060900               UNTIL DSC-IDX > TRT-DESC-CNT                               
061000               OR WS-DESC-FOUND.                                          
061100           IF NOT WS-DESC-FOUND                                           
061200              ADD 1 TO DTL-SKIPPED                                        
061300              GO TO 244-EXIT.                                             
061400           MOVE TD-DESC-TEXT (DSC-IDX) TO WS-DESC-TEXT-SAVE.              
061500           MOVE SPACES TO TD-DESC-TEXT (DSC-IDX).                         
061600           STRING "[Deleted] "    DELIMITED BY SIZE                       
061700                  WS-DESC-TEXT-SAVE DELIMITED BY SIZE                     
061800                  INTO TD-DESC-TEXT (DSC-IDX).                            
061900           ADD 1 TO DTL-APPLIED.                                          
062000       244-EXIT.                                                          
062100           EXIT.                                                          
062200                                                                          
062300      * ONE ENTRY OF THE 244 SCAN -- STOPS AS SOON AS THE KEY             
062400      * MATCHES, VIA THE UNTIL CLAUSE IN 244, NOT A GO TO HERE.           
062500       245-SCAN-ONE-DESC-RTN.                                             
062600           IF TD-DESC-SEQ (DSC-IDX) = WS-DTL-KEY-NUM                      
062700              MOVE "Y" TO WS-DESC-FOUND-SW.                               
062800       245-EXIT.                                                          
062900           EXIT.                                                          
063000                                                                          
063100      ***********************************************************         
063200      * R3.10/R3.11 -- STANDARDIZED 3-DIGIT INDEX AND THE                 
063300      * DERIVED TREATMENT ID CARRIED FORWARD FOR U4.  THIS ONLY           
063400      * RUNS FOR AN ACCEPTED HEADER -- A REJECTED ONE NEVER GETS          
063500      * A DERIVED ID OR REACHES TREATMENT-OUT.                            
063600      ***********************************************************         
063700       250-DERIVE-TRT-ID-RTN.                                             
063800           MOVE "250-DERIVE-TRT-ID-RTN" TO PARA-NAME.                     
063900           IF TRT-INDEX >= 0                                              
064000              MOVE TRT-INDEX TO WS-STD-INDEX                              
064100           ELSE                                                           
064200              MOVE 0 TO WS-STD-INDEX                                      
064300           END-IF.                                                        
064400           STRING TRT-MEDREC-ID DELIMITED BY SPACE                        
064500                  "-"           DELIMITED BY SIZE                         
064600                  WS-STD-INDEX  DELIMITED BY SIZE                         
064700                  INTO WS-DERIVED-TRT-ID.                                 
064800       250-EXIT.                                                          
064900           EXIT.                                                          
065000                                                                          
065100      ***********************************************************         
065200      * SIX CONTROL TOTALS -- HEADERS READ/ACCEPTED/REJECTED AND          
065300      * DETAIL LINES READ/APPLIED/SKIPPED.  SKIPPED COVERS BOTH           
065400      * CAPACITY-GUARD REJECTS (R3.13) AND DETAILS ORPHANED BY A          
065500      * REJECTED OR NON-WRITABLE HEADER.                                  
065600      ***********************************************************         
065700       900-CLEANUP.                                                       
065800           MOVE "900-CLEANUP" TO PARA-NAME.                               
065900           MOVE "TREATMENT HEADERS READ........." TO TOT-LABEL-O.         
066000           MOVE HDR-READ TO TOT-VALUE-O.                                  
066100           WRITE AUDIT-REC FROM WS-TOTALS-LINE.                           
066200                                                                          
066300           MOVE "TREATMENT HEADERS ACCEPTED....." TO TOT-LABEL-O.         
066400           MOVE HDR-ACCEPTED TO TOT-VALUE-O.                              
066500           WRITE AUDIT-REC FROM WS-TOTALS-LINE.                           
066600                                                                          
066700           MOVE "TREATMENT HEADERS REJECTED....." TO TOT-LABEL-O.         
066800           MOVE HDR-REJECTED TO TOT-VALUE-O.                              
066900           WRITE AUDIT-REC FROM WS-TOTALS-LINE.                           
067000                                                                          
067100           MOVE "DETAIL LINES READ.............." TO TOT-LABEL-O.         
067200           MOVE DTL-READ TO TOT-VALUE-O.                                  
067300           WRITE AUDIT-REC FROM WS-TOTALS-LINE.                           
067400                                                                          
067500           MOVE "DETAIL LINES APPLIED..........." TO TOT-LABEL-O.         
067600           MOVE DTL-APPLIED TO TOT-VALUE-O.                               
067700           WRITE AUDIT-REC FROM WS-TOTALS-LINE.                           
067800                                                                          
067900           MOVE "DETAIL LINES SKIPPED..........." TO TOT-LABEL-O.         
068000           MOVE DTL-SKIPPED TO TOT-VALUE-O.                               
068100           WRITE AUDIT-REC FROM WS-TOTALS-LINE.                           
068200                                                                          
068300           PERFORM 950-CLOSE-FILES THRU 950-EXIT.                         
068400           DISPLAY "******** NORMAL END OF JOB TRTBLD ********".          
068500       900-EXIT.                                                          
068600           EXIT.                                                          
068700                                                                          
068800      * ONE CLOSE FOR ALL FOUR FILES, CALLED FROM THE NORMAL END          
068900      * AND FROM THE ABEND PATH BELOW.                                    
069000       950-CLOSE-FILES.                                                   
069100           MOVE "950-CLOSE-FILES" TO PARA-NAME.                           
069200           CLOSE TREATMENT-IN, TRT-DETAIL-IN, TREATMENT-OUT,              
069300                 AUDIT-REPORT, SYSOUT.                                    
069400       950-EXIT.                                                          
069500           EXIT.                                                          
069600                                                                          
069700      ***********************************************************         
069800      * SHOP-STANDARD ABEND TRAIL, SAME SHAPE AS EVERY OTHER HDM          
069900      * MEMBER -- PARA-NAME/REASON/EXPECTED-VAL TO SYSOUT, CLOSE          
070000      * WHAT IS OPEN, NONZERO RETURN CODE.                                
070100      ***********************************************************         
070200       1000-ABEND-RTN.                                                    
070300           MOVE "TRTBLD"  TO ABEND-PROGRAM.                               
070400           WRITE SYSOUT-REC FROM ABEND-REC.                               
070500           PERFORM 950-CLOSE-FILES THRU 950-EXIT.                         
070600           DISPLAY "*** ABNORMAL END OF JOB TRTBLD ***"                   
070700               UPON CONSOLE.                                              
070800           MOVE 16 TO RETURN-CODE.                                        
070900           GOBACK.                                                        
