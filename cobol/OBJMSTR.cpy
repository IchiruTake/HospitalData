000100      ************************************************************        
000200      * OBJMSTR -- OBJECT POOL MASTER RECORD (U1).  ONE ENTRY    *        
000300      * PER HOSPITAL OBJECT (TOOL/RESOURCE) HELD IN THE POOL.    *        
000400      * LOADED SORTED ASCENDING BY OBJ-ID INTO OBJ-POOL-TABLE    *        
000500      * FOR BINARY SEARCH -- SEE OBJMAINT.                       *        
000600      ************************************************************        
000700      * 03/12/84 RFH  ORIGINAL MEMBER, SUPPLY PART LEDGER        *        
000800      * 02/19/87 DWK  WIDENED PART-NAME TO 30 BYTES              *        
000900      * 04/30/91 LMW  ADDED UNIT-OF-MEASURE FIELD                *        
001000      * 08/09/11 TLK  CR-2918 REHOSTED TO EQUIP LEDGER           *        
001100      * 04/02/26 TLK  HDM-1401 REPURPOSED AS OBJECT POOL MASTER  *        
001200      ************************************************************        
001300       01  OBJ-MASTER-REC.                                                
001400           05  OBJ-ID                    PIC X(10).                       
001500           05  OBJ-NAME                  PIC X(30).                       
001600           05  OBJ-AMOUNT                PIC S9(7)                        
001700               SIGN IS LEADING SEPARATE CHARACTER.                        
001800           05  OBJ-UNIT                  PIC X(10).                       
001900           05  FILLER                    PIC X(2).                        
