000100      ************************************************************        
000200      * TRTHDR -- TREATMENT HEADER RECORD (U3).  BUILT BY        *        
000300      * TRTBLD FROM THE HEADER+DETAIL INPUT FILES, THEN POSTED   *        
000400      * TO ITS PARENT MEDICAL RECORD BY MEDPOST.                 *        
000500      ************************************************************        
000600      * 05/14/85 MLO  ORIGINAL MEMBER, CASE-FILE HEADER RECORD   *        
000700      * 11/24/98 JRS  Y2K - WIDENED DATE FIELD TO CCYYMMDD       *        
000800      * 04/09/26 TLK  HDM-1405 REPURPOSED AS TREATMENT HEADER    *        
000900      ************************************************************        
001000       01  TREATMENT-REC.                                                 
001100           05  TRT-PATIENT-ID            PIC X(12).                       
001200           05  TRT-MEDREC-ID             PIC X(15).                       
001300           05  TRT-PT-FNAME              PIC X(15).                       
001400           05  TRT-PT-LNAME              PIC X(15).                       
001500           05  TRT-PT-NAME-ALT REDEFINES TRT-PT-FNAME                     
001600                                         PIC X(30).                       
001700           05  TRT-PT-AGE                PIC X(3).                        
001800           05  TRT-PT-GENDER             PIC X(6).                        
001900           05  TRT-INDEX                 PIC S9(3).                       
002000           05  TRT-INDEX-ALT REDEFINES TRT-INDEX                          
002100                                         PIC X(3).                        
002200           05  TRT-CLASS-CODE            PIC X(5).                        
002300           05  TRT-WRITABLE              PIC X(1).                        
002400               88  TRT-IS-WRITABLE       VALUE "Y".                       
002500               88  TRT-IS-CLOSED         VALUE "N".                       
002600           05  TRT-DATE                  PIC X(8).                        
002700           05  TRT-DATE-ALT REDEFINES TRT-DATE.                           
002800               10  TRT-DATE-CCYY         PIC X(4).                        
002900               10  TRT-DATE-MM           PIC X(2).                        
003000               10  TRT-DATE-DD           PIC X(2).                        
003100           05  TRT-TIME                  PIC X(6).                        
003200           05  FILLER                    PIC X(31).                       
