000100      ************************************************************        
000200      * TRTDTL -- TREATMENT DETAIL LINE (U3) PLUS THE IN-MEMORY  *        
000300      * REPEATING GROUPS A SINGLE TREATMENT ACCUMULATES ITS      *        
000400      * MEDICOS, SUPPLEMENTARY PATHS, RESOURCE LINES AND         *        
000500      * DESCRIPTIONS INTO WHILE TRTBLD IS BUILDING IT.           *        
000600      ************************************************************        
000700      * 05/14/85 MLO  ORIGINAL MEMBER, CASE-FILE DETAIL GROUPS   *        
000800      * 09/02/86 MLO  RAISED DETAIL GROUP CAPACITY 25 TO 50      *        
000900      * 03/11/89 DWK  ADDED SOFT-DELETE FOR THE 4TH DETAIL GROUP *        
001000      * 04/09/26 TLK  HDM-1405 REPURPOSED AS TREATMENT DETAIL    *        
001100      *               GROUPS                                     *        
001200      * 04/21/26 TLK  HDM-1409 CAPACITY GUARDS PER TREATMENT     *        
001300      *               (R3.13) -- 50/50/100/100                   *        
001400      ************************************************************        
001500       01  TRT-DETAIL-REC.                                                
001600           05  DTL-MEDREC-ID             PIC X(15).                       
001700           05  DTL-TRT-INDEX             PIC 9(3).                        
001800           05  DTL-TYPE                  PIC X(1).                        
001900               88  DTL-IS-MEDICO         VALUE "M".                       
002000               88  DTL-IS-SUPP           VALUE "S".                       
002100               88  DTL-IS-RESOURCE       VALUE "R".                       
002200               88  DTL-IS-DESC           VALUE "D".                       
002300           05  DTL-KEY                   PIC X(12).                       
002400           05  DTL-TEXT-1                PIC X(30).                       
002500           05  DTL-TEXT-2                PIC X(15).                       
002600           05  DTL-AMOUNT                PIC S9(7).                       
002700           05  FILLER                    PIC X(17).                       
002800                                                                          
002900      * ----  MEDICO GROUP -- R3.4, MAX 50 PER TREATMENT  -------         
003000       01  TRT-MEDICO-TABLE.                                              
003100           05  TRT-MEDICO-CNT            PIC 9(3) COMP.                   
003200           05  TRT-MEDICO-ENTRY OCCURS 50 TIMES                           
003300                                 INDEXED BY MED-IDX.                      
003400               10  TM-MEDICO-ID          PIC X(12).                       
003500               10  TM-MEDICO-NAME        PIC X(30).                       
003600               10  TM-MEDICO-PHONE       PIC X(15).                       
003700                                                                          
003800      * ----  SUPPLEMENTARY-DOCUMENT GROUP -- R3.5, MAX 50  ------        
003900       01  TRT-SUPP-TABLE.                                                
004000           05  TRT-SUPP-CNT              PIC 9(3) COMP.                   
004100           05  TRT-SUPP-ENTRY OCCURS 50 TIMES                             
004200                                INDEXED BY SUP-IDX.                       
004300               10  TS-SUPP-PATH          PIC X(30).                       
004400                                                                          
004500      * ----  RESOURCE-USAGE GROUP -- R3.6/R3.7, MAX 100  --------        
004600       01  TRT-RESOURCE-TABLE.                                            
004700           05  TRT-RESOURCE-CNT          PIC 9(3) COMP.                   
004800           05  TRT-RESOURCE-ENTRY OCCURS 100 TIMES                        
004900                                   INDEXED BY RES-IDX.                    
005000               10  TR-RESOURCE-ID        PIC X(12).                       
005100               10  TR-RESOURCE-NAME      PIC X(30).                       
005200               10  TR-RESOURCE-AMOUNT    PIC S9(7).                       
005300                                                                          
005400      * ----  DESCRIPTION GROUP -- R3.8/R3.9, MAX 100  -----------        
005500      * TD-DESC-TEXT HOLDS 40 BYTES SO A SOFT-DELETED ENTRY CAN           
005600      * CARRY THE "[DELETED] " STAMP AHEAD OF THE ORIGINAL TEXT.          
005700       01  TRT-DESC-TABLE.                                                
005800           05  TRT-DESC-CNT              PIC 9(3) COMP.                   
005900           05  TRT-DESC-ENTRY OCCURS 100 TIMES                            
006000                                INDEXED BY DSC-IDX.                       
006100               10  TD-DESC-SEQ           PIC 9(3).                        
006200               10  TD-DESC-TEXT          PIC X(40).                       
006300               10  TD-DESC-DATE          PIC X(8).                        
006400               10  TD-DESC-TIME          PIC X(6).                        
006500               10  TD-DESC-WRITER        PIC X(15).                       
