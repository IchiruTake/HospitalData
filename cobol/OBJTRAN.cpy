000100      ************************************************************        
000200      * OBJTRAN -- OBJECT POOL TRANSACTION RECORD (U1).  ONE     *        
000300      * RECORD PER ADD/UPDATE/REMOVE AGAINST THE OBJECT POOL,    *        
000400      * ARRIVAL ORDER, APPLIED BY OBJMAINT.                      *        
000500      ************************************************************        
000600      * 03/12/84 RFH  ORIGINAL MEMBER, PART LEDGER TRANSACTIONS  *        
000700      * 07/22/89 DWK  CORRECTED SIGN-LEADING-SEPARATE BALANCE    *        
000800      * 08/09/11 TLK  CR-2918 REHOSTED TO EQUIP LEDGER           *        
000900      * 04/02/26 TLK  HDM-1401 REPURPOSED AS OBJECT TRANSACTION  *        
001000      ************************************************************        
001100       01  OBJ-TRANS-REC.                                                 
001200           05  TRN-ACTION                PIC X(1).                        
001300               88  TRN-IS-ADD            VALUE "A".                       
001400               88  TRN-IS-UPDATE         VALUE "U".                       
001500               88  TRN-IS-REMOVE         VALUE "R".                       
001600           05  TRN-OBJ-ID                PIC X(10).                       
001700           05  TRN-OBJ-NAME              PIC X(30).                       
001800           05  TRN-AMOUNT                PIC S9(7)                        
001900               SIGN IS LEADING SEPARATE CHARACTER.                        
002000           05  TRN-UNIT                  PIC X(10).                       
002100           05  FILLER                    PIC X(1).                        
