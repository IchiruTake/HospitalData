000100      ************************************************************        
000200      * MEDRECD -- MEDICAL RECORD HEADER (U4).  ONE ENTRY PER    *        
000300      * PATIENT MEDICAL RECORD; TREATMENTS ARE POSTED INTO IT    *        
000400      * BY MEDPOST, UP TO THE CAPACITY LIMIT IN R4.2.            *        
000500      ************************************************************        
000600      * 02/20/87 SLF  ORIGINAL MEMBER, DAILY POSTING MASTER      *        
000700      * 01/09/90 DWK  RAISED PER-MASTER CAPACITY 50 TO 100       *        
000800      * 05/27/93 LMW  ADDED CLOSED/WRITABLE SWITCH               *        
000900      * 04/14/26 TLK  HDM-1411 REPURPOSED AS MEDICAL RECORD      *        
001000      *               HEADER                                     *        
001100      ************************************************************        
001200       01  MEDREC-REC.                                                    
001300           05  MR-ID                     PIC X(15).                       
001400           05  MR-PATIENT-ID             PIC X(12).                       
001500           05  MR-PT-FNAME               PIC X(15).                       
001600           05  MR-PT-LNAME               PIC X(15).                       
001700           05  MR-PT-NAME-ALT REDEFINES MR-PT-FNAME                       
001800                                         PIC X(30).                       
001900           05  MR-PT-AGE                 PIC X(3).                        
002000           05  MR-PT-GENDER              PIC X(6).                        
002100           05  MR-RDOC-ID                PIC X(12).                       
002200           05  MR-RNURSE-ID              PIC X(12).                       
002300           05  MR-STAFF-IDS-ALT REDEFINES MR-RDOC-ID                      
002400                                         PIC X(24).                       
002500           05  MR-WRITABLE               PIC X(1).                        
002600               88  MR-IS-WRITABLE        VALUE "Y".                       
002700               88  MR-IS-CLOSED          VALUE "N".                       
002800           05  MR-TRT-COUNT              PIC 9(3).                        
002900           05  FILLER                    PIC X(6).                        
