000100      ************************************************************        
000200      * STAFREC -- STAFF IDENTITY RECORD (U5).  STAMPED WITH     *        
000300      * THE ENTITY PREFIX CODE 'ST' BY STFSTAMP ON ACCEPT.       *        
000400      ************************************************************        
000500      * 06/01/89 CNI  ORIGINAL MEMBER, PERSONNEL ID RECORD       *        
000600      * 10/08/95 DWK  MADE DESCRIPTION FIELD OPTIONAL            *        
000700      * 04/16/26 TLK  HDM-1413 REPURPOSED AS STAFF IDENTITY      *        
000800      *               RECORD                                     *        
000900      ************************************************************        
001000       01  STAFF-REC.                                                     
001100           05  STF-ID                    PIC X(12).                       
001200           05  STF-NAME                  PIC X(30).                       
001300           05  STF-DESC                  PIC X(30).                       
001400           05  STF-PREFIX                PIC X(2).                        
001500           05  FILLER                    PIC X(6).                        
