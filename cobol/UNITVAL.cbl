000100       IDENTIFICATION DIVISION.                                           
000200      ************************************************************        
000300       PROGRAM-ID.  UNITVAL.                                              
000400       AUTHOR. P. J. ANDERSON.                                            
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.                            
000600       DATE-WRITTEN. 08/05/86.                                            
000700       DATE-COMPILED. 04/18/26.                                           
000800       SECURITY. NON-CONFIDENTIAL.                                        
000900      ************************************************************        
001000      *REMARKS.                                                           
001100      *                                                                   
001200      *    ORIGINALLY A GENERIC CODE-TABLE LOOKUP UTILITY WRITTEN         
001300      *    FOR THE CENTRAL SUPPLY SUBSYSTEM -- A SMALL CALLABLE           
001400      *    MEMBER WITH NO FILES OF ITS OWN, JUST A NAME IN AND A          
001500      *    CANONICAL SPELLING OUT.  REHOSTED SEVERAL TIMES SINCE          
001600      *    (SEE THE CHANGE LOG) AND NOW SERVES AS U2 -- RESOURCE          
001700      *    UNIT-OF-MEASURE LOOKUP FOR THE HDM NIGHTLY BATCH.              
001800      *                                                                   
001900      *    CALLED FROM OBJMAINT FOR EVERY 'A' OBJECT TRANSACTION,         
002000      *    AND AVAILABLE STANDALONE AS ITS OWN CALLABLE MEMBER            
002100      *    FOR ANY OTHER PROGRAM THAT NEEDS A UNIT NAME VALIDATED         
002200      *    AGAINST THE CANONICAL TABLE.                                   
002300      *                                                                   
002400      *    INPUT  - UV-LOOKUP-NAME, THE UNIT NAME AS KEYED/READ.          
002500      *    OUTPUT - UV-CANON-NAME, THE CANONICAL TABLE SPELLING,          
002600      *             OR SPACES WHEN NOT FOUND.                             
002700      *           - UV-FOUND-SW, 'Y'/'N'.                                 
002800      *                                                                   
002900      *    R2.1 - EXACT MATCH FIRST, THEN CASE-INSENSITIVE MATCH.         
003000      *    R2.2 - NO MATCH SETS UV-FOUND-SW TO 'N'.                       
003100      *    R2.3 - DEFAULT UNIT IS "UNIT" (NOT APPLIED HERE -- THE         
003200      *           CALLER DECIDES WHETHER A MISS SHOULD FALL BACK          
003300      *           TO THE DEFAULT OR REJECT THE RECORD).                   
003400      *    R2.4 - TABLE CONTENTS IN UNITTAB.                              
003500      ************************************************************        
003600      *                  M A I N T E N A N C E   L O G                    
003700      ************************************************************        
003800      * 08/05/86  PJA  ORIGINAL MEMBER -- GENERIC UNIT-OF-MEASURE         
003900      *                TABLE LOOKUP FOR THE CENTRAL SUPPLY                
004000      *                SUBSYSTEM, EXACT MATCH ONLY.                       
004100      * 01/14/88  PJA  ADDED A CASE-INSENSITIVE SECOND PASS AFTER         
004200      *                COMPLAINTS ABOUT MIXED-CASE KEYED ENTRY            
004300      *                MISSING EXACT-MATCH HITS.                          
004400      * 06/30/90  DWK  EXPANDED THE TABLE FROM 4 TO 6 UNIT                
004500      *                ENTRIES.                                           
004600      * 10/11/94  LMW  CONVERTED THE EXACT-MATCH PASS FROM A GO TO        
004700      *                LOOP TO THE SEARCH VERB.                           
004800      * 11/19/98  JRS  Y2K -- NO DATE FIELDS ARE HELD IN THIS             
004900      *                MEMBER; REVIEWED AND SIGNED OFF, NO                
005000      *                CHANGES MADE.                                      
005100      * 05/02/03  JRS  ADDED THE UV-FOUND-SW OUTPUT PARAMETER FOR         
005200      *                CALLERS THAT NEED TO DISTINGUISH A MISS            
005300      *                FROM THE CALLER'S OWN DEFAULT.                     
005400      * 09/27/09  DWK  CR-2601 STANDARDIZED THE CALLING SEQUENCE          
005500      *                TO MATCH THE SHOP'S LINKAGE CONVENTION             
005600      *                (NAME/CANON/FOUND-SW).                             
005700      * 02/18/14  TLK  CR-3110 REHOSTED UNDER THE FACILITIES-             
005800      *                EQUIPMENT LEDGER ALONGSIDE OBJMAINT.               
005900      * 04/03/26  TLK  HDM-1402 REPURPOSED AS U2 RESOURCE UNIT-OF-        
006000      *                MEASURE LOOKUP FOR THE HDM NIGHTLY BATCH.          
006100      * 04/18/26  TLK  HDM-1408 REPLACED FUNCTION UPPER-CASE WITH         
006200      *                INSPECT CONVERTING FOR THE CASE-FOLD PASS          
006300      *                (COMPILER PARITY).                                 
006400      ************************************************************        
006500                                                                          
006600       ENVIRONMENT DIVISION.                                              
006700       CONFIGURATION SECTION.                                             
006800       SOURCE-COMPUTER. IBM-390.                                          
006900       OBJECT-COMPUTER. IBM-390.                                          
007000       SPECIAL-NAMES.                                                     
007100           C01 IS NEXT-PAGE.                                              
007200                                                                          
007300       DATA DIVISION.                                                     
007400       FILE SECTION.                                                      
007500                                                                          
007600       WORKING-STORAGE SECTION.                                           
007700      * THE CANONICAL UNIT-OF-MEASURE TABLE ITSELF LIVES IN               
007800      * UNITTAB, SHARED WITH OBJMAINT SO BOTH MEMBERS SEE THE             
007900      * SAME ROW COUNT AND SPELLINGS.                                     
008000       COPY UNITTAB.                                                      
008100                                                                          
008200      * UPPER/LOWER ALPHABETS FOR THE CASE-FOLD PASS BELOW.               
008300       01  WS-LOWER-ALPHABET             PIC X(26)                        
008400           VALUE "abcdefghijklmnopqrstuvwxyz".                            
008500       01  WS-UPPER-ALPHABET             PIC X(26)                        
008600           VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                            
008700       01  WS-UPPER-LOOKUP               PIC X(10).                       
008800      * NARROWER HALVES OF THE FOLDED NAME, KEPT FOR THE DAY A            
008900      * TWO-WORD UNIT NAME NEEDS ITS HALVES INSPECTED SEPARATELY.         
009000       01  WS-UPPER-LOOKUP-ALT REDEFINES WS-UPPER-LOOKUP.                 
009100           05  WS-UPPER-LOOKUP-H1        PIC X(5).                        
009200           05  WS-UPPER-LOOKUP-H2        PIC X(5).                        
009300       01  WS-UPPER-TABLE-NAME           PIC X(10).                       
009400       01  WS-FOUND-SW                   PIC X(1) VALUE "N".              
009500           88  WS-MATCH-FOUND            VALUE "Y".                       
009600       77  WS-ROWS-COMPARED              PIC S9(4) COMP VALUE 0.          
009700                                                                          
009800       LINKAGE SECTION.                                                   
009900       01  UV-LOOKUP-NAME                PIC X(10).                       
010000       01  UV-CANON-NAME                 PIC X(10).                       
010100       01  UV-FOUND-SW                   PIC X(1).                        
010200           88  UV-MATCH-FOUND            VALUE "Y".                       
010300                                                                          
010400      ************************************************************        
010500      * MAINLINE -- CLEAR THE RETURN AREA, TRY THE EXACT MATCH,           
010600      * AND ONLY PAY FOR THE CASE-FOLD PASS WHEN THE EXACT PASS           
010700      * MISSED.  ONE CALL IN, ONE GOBACK OUT, NO FILES TOUCHED.           
010800      ************************************************************        
010900       PROCEDURE DIVISION USING UV-LOOKUP-NAME, UV-CANON-NAME,            
011000                                 UV-FOUND-SW.                             
011100           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                        
011200           PERFORM 100-EXACT-MATCH-RTN THRU 100-EXIT.                     
011300           IF NOT WS-MATCH-FOUND                                          
011400              PERFORM 200-CASE-FOLD-MATCH-RTN THRU 200-EXIT.              
011500           PERFORM 900-SET-RESULT-RTN THRU 900-EXIT.                      
011600           GOBACK.                                                        
011700                                                                          
011800      * CLEAR THE CALLER'S OUTPUT AREA SO A MISS NEVER LEAVES             
011900      * STALE DATA FROM A PRIOR CALL SITTING IN UV-CANON-NAME.            
012000       000-HOUSEKEEPING.                                                  
012100           MOVE SPACES TO UV-CANON-NAME.                                  
012200           MOVE "N" TO UV-FOUND-SW, WS-FOUND-SW.                          
012300       000-EXIT.                                                          
012400           EXIT.                                                          
012500                                                                          
012600      ************************************************************        
012700      * R2.1 FIRST PASS -- EXACT (CASE-SENSITIVE) MATCH AGAINST           
012800      * THE CANONICAL TABLE IN UNITTAB.  THIS IS THE CHEAP PATH;          
012900      * MOST CALLERS ALREADY KEY THE CANONICAL SPELLING AND NEVER         
013000      * FALL THROUGH TO THE CASE-FOLD PASS BELOW.                         
013100      ************************************************************        
013200       100-EXACT-MATCH-RTN.                                               
013300           SET RU-IDX TO 1.                                               
013400           SEARCH RESOURCE-UNIT-ENTRY                                     
013500               AT END                                                     
013600      * NO EXACT HIT -- LEAVE WS-FOUND-SW AT 'N' AND LET THE              
013700      * MAINLINE TRY THE CASE-FOLD PASS.                                  
013800                   CONTINUE                                               
013900               WHEN RU-NAME (RU-IDX) = UV-LOOKUP-NAME                     
014000                   MOVE RU-NAME (RU-IDX) TO UV-CANON-NAME                 
014100                   MOVE "Y" TO WS-FOUND-SW                                
014200           END-SEARCH.                                                    
014300       100-EXIT.                                                          
014400           EXIT.                                                          
014500                                                                          
014600      ************************************************************        
014700      * R2.1 SECOND PASS -- CASE-INSENSITIVE MATCH.  FOLD BOTH            
014800      * THE LOOKUP NAME AND EACH TABLE ROW TO UPPERCASE AND               
014900      * COMPARE, STOPPING AT THE FIRST HIT.  HDM-1408 REPLACED            
015000      * THE ORIGINAL FUNCTION UPPER-CASE CALLS WITH INSPECT               
015100      * CONVERTING SO THIS MEMBER BUILDS ON EVERY SHOP COMPILER.          
015200      ************************************************************        
015300       200-CASE-FOLD-MATCH-RTN.                                           
015400           MOVE UV-LOOKUP-NAME TO WS-UPPER-LOOKUP.                        
015500           INSPECT WS-UPPER-LOOKUP                                        
015600               CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.         
015700           SET RU-IDX TO 1.                                               
015800           PERFORM 250-COMPARE-ONE-ROW THRU 250-EXIT                      
015900               VARYING RU-IDX FROM 1 BY 1                                 
016000               UNTIL RU-IDX > 6 OR WS-MATCH-FOUND.                        
016100       200-EXIT.                                                          
016200           EXIT.                                                          
016300                                                                          
016400      * ONE TABLE ROW PER CALL -- FOLD THE ROW'S SPELLING AND             
016500      * COMPARE.  WS-ROWS-COMPARED IS A DIAGNOSTIC COUNTER ONLY,          
016600      * NOT USED FOR CONTROL FLOW.                                        
016700       250-COMPARE-ONE-ROW.                                               
016800           ADD 1 TO WS-ROWS-COMPARED.                                     
016900           MOVE RU-NAME (RU-IDX) TO WS-UPPER-TABLE-NAME.                  
017000           INSPECT WS-UPPER-TABLE-NAME                                    
017100               CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.         
017200           IF WS-UPPER-TABLE-NAME = WS-UPPER-LOOKUP                       
017300              MOVE RU-NAME (RU-IDX) TO UV-CANON-NAME                      
017400              MOVE "Y" TO WS-FOUND-SW.                                    
017500       250-EXIT.                                                          
017600           EXIT.                                                          
017700                                                                          
017800      * R2.2 -- A MISS LEAVES UV-CANON-NAME BLANK, FOUND-SW "N".          
017900      * THE CALLER DECIDES WHETHER A MISS FALLS BACK TO THE               
018000      * DEFAULT UNIT "UNIT" OR REJECTS THE RECORD OUTRIGHT.               
018100       900-SET-RESULT-RTN.                                                
018200           MOVE WS-FOUND-SW TO UV-FOUND-SW.                               
018300       900-EXIT.                                                          
018400           EXIT.                                                          
