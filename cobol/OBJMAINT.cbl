000100       IDENTIFICATION DIVISION.                                           
000200      ***********************************************************         
000300       PROGRAM-ID.  OBJMAINT.                                             
000400       AUTHOR. R. F. HUFFMAN.                                             
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.                            
000600       DATE-WRITTEN. 03/12/84.                                            
000700       DATE-COMPILED. 05/02/26.                                           
000800       SECURITY. NON-CONFIDENTIAL.                                        
000900      ***********************************************************         
001000      *REMARKS.                                                           
001100      *                                                                   
001200      *      ORIGINALLY WRITTEN AS A GENERAL-STORES PARTS-BALANCE         
001300      *      MAINTENANCE MEMBER FOR THE CENTRAL SUPPLY LEDGER --          
001400      *      ONE SORTED MASTER, ONE ARRIVAL-ORDER TRANSACTION             
001500      *      FILE, ADD/UPDATE-BY-DELTA/REMOVE AGAINST A PART ID.          
001600      *      REHOSTED TWICE SINCE (SEE CHANGE LOG BELOW) AND NOW          
001700      *      CARRIES THE HDM NIGHTLY BATCH'S U1 OBJECT-POOL STEP.         
001800      *      THE PART LEDGER BECOMES THE OBJECT MASTER; THE PART          
001900      *      BALANCE BECOMES THE OBJECT AMOUNT; THE REST OF THE           
002000      *      SHAPE IS UNCHANGED FROM 1984.                                
002100      *                                                                   
002200      *      THE OBJECT MASTER IS A KEYED STORE IN SPIRIT BUT IS          
002300      *      CARRIED HERE AS A SORTED SEQUENTIAL FILE, LOADED             
002400      *      WHOLE INTO OBJ-POOL-TABLE AND KEPT IN ASCENDING              
002500      *      OBJ-ID ORDER SO EVERY LOOKUP IS A SEARCH ALL (BINARY         
002600      *      SEARCH) -- THIS REPLACED A LINEAR SCAN IN 1993, SEE          
002700      *      THE CHANGE LOG.                                              
002800      *                                                                   
002900      *      THE TRANSACTION FILE IS READ IN ARRIVAL ORDER.               
003000      *      ADDS ARE SHIFT-INSERTED TO KEEP THE TABLE SORTED;            
003100      *      REMOVES (EXPLICIT OR ZERO-BALANCE AUTO-REMOVES)              
003200      *      CLOSE THE GAP THE SAME WAY.  REJECTS ARE WRITTEN             
003300      *      TO THE AUDIT REPORT WITH A REASON; CONTROL TOTALS            
003400      *      PRINT AT END.                                                
003500      *                                                                   
003600               INPUT MASTER FILE       -   DDS0001.OBJMSTR                
003700               INPUT TRANSACTION FILE  -   DDS0001.OBJTRAN                
003800               OUTPUT MASTER FILE      -   DDS0001.OBJMOUT                
003900               AUDIT REPORT            -   DDS0001.AUDRPT                 
004000               DUMP FILE               -   SYSOUT                         
004100      ***********************************************************         
004200      *                  M A I N T E N A N C E   L O G                    
004300      ***********************************************************         
004400      * 03/12/84  RFH  ORIGINAL MEMBER -- GENERAL STORES PARTS-           
004500      *                BALANCE MAINTENANCE FOR THE CENTRAL SUPPLY         
004600      *                LEDGER.  ADD/UPDATE-BY-DELTA/REMOVE AGAINST        
004700      *                A SORTED PART-ID MASTER.                           
004800      * 11/08/85  RFH  ADDED ZERO-BALANCE AUTO-REMOVE WHEN A              
004900      *                NEGATIVE OR ZERO DELTA DROPS A PART TO 0.          
005000      * 02/19/87  DWK  WIDENED THE PART-NAME FIELD TO 30 BYTES            
005100      *                PER A REQUEST FROM PURCHASING.                     
005200      * 07/22/89  DWK  CORRECTED THE SIGN-LEADING-SEPARATE BALANCE        
005300      *                FIELD AFTER AN AUDIT FINDING ON OVERPUNCH.         
005400      * 04/30/91  LMW  ADDED UNIT-OF-MEASURE VALIDATION VIA A             
005500      *                NEW CALLED LOOKUP MODULE.                          
005600      * 09/14/93  LMW  CONVERTED THE MASTER TABLE SEARCH FROM A           
005700      *                LINEAR SCAN TO SEARCH ALL FOR PERFORMANCE          
005800      *                ON LARGE PART COUNTS.                              
005900      * 11/03/98  JRS  Y2K -- REVIEWED ALL DATE HANDLING IN THIS          
006000      *                MEMBER; NO 2-DIGIT CENTURY FIELDS ARE              
006100      *                STORED HERE, NO CHANGE REQUIRED.                   
006200      * 06/21/02  JRS  ADDED CONTROL TOTALS TO THE END-OF-RUN             
006300      *                REPORT (RECORDS READ/ADDED/UPDATED/                
006400      *                REMOVED/REJECTED).                                 
006500      * 01/15/07  DWK  CR-2214 CONVERTED THE REPORT PRINT LINE TO         
006600      *                132-BYTE FORMAT FOR THE NEW LASER QUEUES.          
006700      * 08/09/11  TLK  CR-2918 REHOSTED FROM CENTRAL SUPPLY TO THE        
006800      *                FACILITIES-EQUIPMENT LEDGER; NO LOGIC              
006900      *                CHANGE, LABELS ONLY.                               
007000      * 03/02/19  TLK  CR-3402 REPLACED THE OPEN-ERROR GO TO WITH         
007100      *                AN EXPLICIT ABEND-REC TRAIL RECORD.                
007200      * 04/02/26  TLK  HDM-1401 REPURPOSED FOR THE HDM NIGHTLY            
007300      *                BATCH AS U1 OBJECT-POOL MAINTENANCE; PART          
007400      *                LEDGER FIELDS BECOME OBJ-ID/OBJ-NAME/              
007500      *                OBJ-AMOUNT/OBJ-UNIT.                               
007600      * 04/18/26  TLK  HDM-1408 ROUTE 'A' UNITS THRU UNITVAL.             
007700      * 05/02/26  TLK  HDM-1420 WARN (NOT ABEND) ON NEGATIVE              
007800      *                BALANCE AFTER A 'U' PER R1.6.                      
007900      ***********************************************************         
008000                                                                          
008100       ENVIRONMENT DIVISION.                                              
008200       CONFIGURATION SECTION.                                             
008300       SOURCE-COMPUTER. IBM-390.                                          
008400       OBJECT-COMPUTER. IBM-390.                                          
008500       SPECIAL-NAMES.                                                     
008600           C01 IS NEXT-PAGE.                                              
008700                                                                          
008800       INPUT-OUTPUT SECTION.                                              
008900       FILE-CONTROL.                                                      
009000           SELECT SYSOUT                                                  
009100           ASSIGN TO UT-S-SYSOUT                                          
009200             ORGANIZATION IS SEQUENTIAL.                                  
009300                                                                          
009400           SELECT OBJ-MASTER-IN                                           
009500           ASSIGN TO UT-S-OBJMSIN                                         
009600             ACCESS MODE IS SEQUENTIAL                                    
009700             FILE STATUS IS IFCODE.                                       
009800                                                                          
009900           SELECT OBJ-TRANS-IN                                            
010000           ASSIGN TO UT-S-OBJTRIN                                         
010100             ACCESS MODE IS SEQUENTIAL                                    
010200             FILE STATUS IS TFCODE.                                       
010300                                                                          
010400           SELECT OBJ-MASTER-OUT                                          
010500           ASSIGN TO UT-S-OBJMSOT                                         
010600             ACCESS MODE IS SEQUENTIAL                                    
010700             FILE STATUS IS OFCODE.                                       
010800                                                                          
010900           SELECT AUDIT-REPORT                                            
011000           ASSIGN TO UT-S-AUDRPT                                          
011100             ACCESS MODE IS SEQUENTIAL                                    
011200             FILE STATUS IS RFCODE.                                       
011300                                                                          
011400       DATA DIVISION.                                                     
011500       FILE SECTION.                                                      
011600      * DUMP FILE FOR THE ABEND TRAIL ONLY -- NOT THE AUDIT               
011700      * REPORT.                                                           
011800       FD  SYSOUT                                                         
011900           RECORDING MODE IS F                                            
012000           LABEL RECORDS ARE STANDARD                                     
012100           RECORD CONTAINS 130 CHARACTERS                                 
012200           BLOCK CONTAINS 0 RECORDS                                       
012300           DATA RECORD IS SYSOUT-REC.                                     
012400       01  SYSOUT-REC  PIC X(130).                                        
012500                                                                          
012600      * MASTER-IN ARRIVES PRE-SORTED ASCENDING BY OBJ-ID; SEE             
012700      * 050-LOAD-OBJ-MASTER-TBL.                                          
012800       FD  OBJ-MASTER-IN                                                  
012900           RECORDING MODE IS F                                            
013000           LABEL RECORDS ARE STANDARD                                     
013100           RECORD CONTAINS 60 CHARACTERS                                  
013200           BLOCK CONTAINS 0 RECORDS                                       
013300           DATA RECORD IS OBJ-MASTER-IN-REC.                              
013400       01  OBJ-MASTER-IN-REC  PIC X(60).                                  
013500                                                                          
013600      * ALTERNATE KEY/FILLER VIEW OF THE RAW MASTER-IN BUFFER, SO         
013700      * 050-LOAD-OBJ-MASTER-TBL CAN PICK OFF THE KEY WITHOUT              
013800      * UNSTRINGING THE WHOLE 60-BYTE RECORD.                             
013900       01  OBJ-MASTER-IN-KEY REDEFINES OBJ-MASTER-IN-REC.                 
014000           05  OMI-KEY                PIC X(10).                          
014100           05  FILLER                 PIC X(50).                          
014200                                                                          
014300      * TRANSACTION FILE ARRIVES IN ARRIVAL (KEY-ENTRY) ORDER, NOT        
014400      * SORTED -- THIS IS WHY THE POOL, NOT THE TRANSACTION FILE,         
014500      * CARRIES THE SORT INVARIANT.                                       
014600       FD  OBJ-TRANS-IN                                                   
014700           RECORDING MODE IS F                                            
014800           LABEL RECORDS ARE STANDARD                                     
014900           RECORD CONTAINS 60 CHARACTERS                                  
015000           BLOCK CONTAINS 0 RECORDS                                       
015100           DATA RECORD IS OBJ-TRANS-IN-REC.                               
015200       01  OBJ-TRANS-IN-REC  PIC X(60).                                   
015300                                                                          
015400      * WRITTEN ONCE, AT THE END OF THE RUN, BY 800-WRITE-MASTER-         
015500      * OUT.                                                              
015600       FD  OBJ-MASTER-OUT                                                 
015700           RECORDING MODE IS F                                            
015800           LABEL RECORDS ARE STANDARD                                     
015900           RECORD CONTAINS 60 CHARACTERS                                  
016000           BLOCK CONTAINS 0 RECORDS                                       
016100           DATA RECORD IS OBJ-MASTER-OUT-REC.                             
016200       01  OBJ-MASTER-OUT-REC  PIC X(60).                                 
016300                                                                          
016400      * 132-BYTE PRINT LINE, LASER-QUEUE FORMAT SINCE THE 2007            
016500      * CHANGE-LOG ENTRY.  HEADER, COLUMN HEADER, DETAIL LINES AND        
016600      * TOTALS LINES ALL SHARE THIS FD.                                   
016700       FD  AUDIT-REPORT                                                   
016800           RECORDING MODE IS F                                            
016900           LABEL RECORDS ARE STANDARD                                     
017000           RECORD CONTAINS 132 CHARACTERS                                 
017100           BLOCK CONTAINS 0 RECORDS                                       
017200           DATA RECORD IS AUDIT-REC.                                      
017300       01  AUDIT-REC  PIC X(132).                                         
017400                                                                          
017500       WORKING-STORAGE SECTION.                                           
017600                                                                          
017700      * ONE FILE-STATUS FIELD PER SELECT, WITH 88-LEVELS FOR THE          
017800      * ONLY TWO CODES THIS PROGRAM ACTS ON (NORMAL READ, EOF).           
017900       01  FILE-STATUS-CODES.                                             
018000           05  IFCODE                  PIC X(2).                          
018100               88  CODE-READ           VALUE SPACES.                      
018200               88  NO-MORE-MASTER      VALUE "10".                        
018300           05  TFCODE                  PIC X(2).                          
018400               88  TRANS-READ          VALUE SPACES.                      
018500               88  NO-MORE-TRANS       VALUE "10".                        
018600           05  OFCODE                  PIC X(2).                          
018700               88  CODE-WRITE          VALUE SPACES.                      
018800           05  RFCODE                  PIC X(2).                          
018900               88  RPT-WRITE           VALUE SPACES.                      
019000                                                                          
019100       COPY OBJMSTR.                                                      
019200       COPY OBJTRAN.                                                      
019300       COPY UNITTAB.                                                      
019400                                                                          
019500      * --  IN-MEMORY OBJECT POOL, SORTED ASCENDING BY OP-ID  ----        
019600      * OP-IDX IS THE WORKING SUBSCRIPT USED BY SEARCH/SEARCH ALL         
019700      * AND BY EVERY PARAGRAPH THAT NEEDS "THE CURRENT ENTRY".            
019800      * OP-SHF-IDX IS A SECOND INDEX USED ONLY BY THE SHIFT-UP AND        
019900      * GAP-CLOSE PARAGRAPHS, WHICH NEED TWO POSITIONS AT ONCE.           
020000       01  OBJ-POOL-TABLE.                                                
020100           05  OBJ-POOL-CNT              PIC S9(5) COMP VALUE 0.          
020200           05  OBJ-POOL-ENTRY OCCURS 10000 TIMES                          
020300                               INDEXED BY OP-IDX, OP-SHF-IDX.             
020400               10  OP-ID                 PIC X(10).                       
020500               10  OP-NAME               PIC X(30).                       
020600               10  OP-AMOUNT             PIC S9(7)                        
020700                   SIGN IS LEADING SEPARATE CHARACTER.                    
020800      * ALTERNATE BYTE-STRING VIEW OF THE BALANCE, USED ONLY WHEN         
020900      * THE WHOLE OBJ-POOL-ENTRY GROUP IS MOVED DURING A SHIFT.           
021000               10  OP-AMOUNT-ALT REDEFINES OP-AMOUNT                      
021100                                         PIC X(8).                        
021200               10  OP-UNIT               PIC X(10).                       
021300                                                                          
021400      * SET BY 300-SEARCH-POOL-RTN, TESTED BY ITS THREE CALLERS.          
021500       01  WS-POOL-FOUND-SW              PIC X(1) VALUE "N".              
021600           88  WS-POOL-FOUND             VALUE "Y".                       
021700      * SET BY THE CALL TO UNITVAL IN 200-VALIDATE-TRANS-RTN.             
021800       01  WS-UNIT-FOUND-SW              PIC X(1) VALUE "N".              
021900           88  WS-UNIT-FOUND             VALUE "Y".                       
022000      * CANONICAL SPELLING RETURNED BY UNITVAL -- THIS, NOT               
022100      * TRN-UNIT, IS WHAT 400-APPLY-ADD-RTN STORES PER R1.8.              
022200       01  WS-CANON-UNIT                 PIC X(10).                       
022300                                                                          
022400      * RUN DATE FOR THE REPORT HEADING ONLY; NOT USED TO DRIVE           
022500      * ANY BUSINESS RULE.                                                
022600       01  WS-RUN-DATE                   PIC 9(6).                        
022700       01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE.                         
022800           05  WS-RUN-YY                 PIC 9(2).                        
022900           05  WS-RUN-MM                 PIC 9(2).                        
023000           05  WS-RUN-DD                 PIC 9(2).                        
023100                                                                          
023200      * EOF SWITCHES, TESTED BY THE MAINLINE'S PERFORM ... UNTIL          
023300      * CLAUSES.                                                          
023400       01  MORE-MASTER-SW                PIC X(1) VALUE "Y".              
023500           88  NO-MORE-MASTER-RECS       VALUE "N".                       
023600       01  MORE-TRANS-SW                 PIC X(1) VALUE "Y".              
023700           88  NO-MORE-TRANS-RECS        VALUE "N".                       
023800                                                                          
023900      * RUN TOTALS PRINTED BY 900-CLEANUP, PLUS THE WORKING               
024000      * SUBSCRIPTS/ACCUMULATORS USED THROUGHOUT THE ADD/UPDATE/           
024100      * REMOVE PARAGRAPHS.  ALL COMP -- NONE OF THESE ARE MONEY.          
024200       01  COUNTERS-AND-ACCUMULATORS.                                     
024300           05  TRANS-READ                PIC S9(7) COMP VALUE 0.          
024400           05  TRANS-ADDED               PIC S9(7) COMP VALUE 0.          
024500           05  TRANS-UPDATED             PIC S9(7) COMP VALUE 0.          
024600           05  TRANS-REMOVED             PIC S9(7) COMP VALUE 0.          
024700           05  TRANS-REJECTED            PIC S9(7) COMP VALUE 0.          
024800           05  WS-NEW-BALANCE            PIC S9(7) COMP VALUE 0.          
024900           05  WS-INSERT-PT              PIC S9(5) COMP VALUE 0.          
025000           05  WS-SCAN-IDX               PIC S9(5) COMP VALUE 0.          
025100           05  WS-SHIFT-IDX              PIC S9(5) COMP VALUE 0.          
025200           05  WS-PAGE-NBR               PIC S9(3) COMP VALUE 1.          
025300           05  WS-LINE-CNT               PIC S9(3) COMP VALUE 0.          
025400                                                                          
025500       01  WS-REJECT-SW                  PIC X(1) VALUE "N".              
025600           88  TRANS-IS-REJECTED         VALUE "Y".                       
025700       01  WS-REJECT-REASON              PIC X(30) VALUE SPACES.          
025800                                                                          
025900       01  WS-HDR-LINE.                                                   
026000           05  FILLER                    PIC X(1) VALUE SPACE.            
026100           05  FILLER                    PIC X(24)                        
026200               VALUE "HDM NIGHTLY MAINTENANCE".                           
026300           05  FILLER                    PIC X(6)  VALUE SPACES.          
026400           05  FILLER                    PIC X(30)                        
026500               VALUE "U1 - OBJECT POOL MAINTENANCE".                      
026600           05  FILLER                    PIC X(10) VALUE SPACES.          
026700           05  FILLER                    PIC X(5)  VALUE "DATE:".         
026800           05  HDR-DATE-O                PIC 99/99/99.                    
026900           05  FILLER                    PIC X(46) VALUE SPACES.          
027000                                                                          
027100       01  WS-COLM-HDR-LINE.                                              
027200           05  FILLER                    PIC X(8)  VALUE "ACTION".        
027300           05  FILLER                    PIC X(14) VALUE "OBJ-ID".        
027400           05  FILLER                    PIC X(32) VALUE "NAME".          
027500           05  FILLER                    PIC X(10) VALUE "AMOUNT".        
027600           05  FILLER                    PIC X(30) VALUE "REASON".        
027700           05  FILLER                    PIC X(38) VALUE SPACES.          
027800                                                                          
027900       01  WS-AUDIT-DETAIL-LINE.                                          
028000           05  AUD-ACTION-O              PIC X(6).                        
028100           05  FILLER                    PIC X(2)  VALUE SPACES.          
028200           05  AUD-OBJ-ID-O              PIC X(10).                       
028300           05  FILLER                    PIC X(4)  VALUE SPACES.          
028400           05  AUD-NAME-O                PIC X(30).                       
028500           05  FILLER                    PIC X(2)  VALUE SPACES.          
028600           05  AUD-AMOUNT-O              PIC -(6)9.                       
028700           05  FILLER                    PIC X(3)  VALUE SPACES.          
028800           05  AUD-REASON-O              PIC X(30).                       
028900           05  FILLER                    PIC X(36) VALUE SPACES.          
029000                                                                          
029100       01  WS-TOTALS-LINE.                                                
029200           05  FILLER                    PIC X(30) VALUE SPACES.          
029300           05  TOT-LABEL-O               PIC X(30).                       
029400           05  TOT-VALUE-O               PIC ZZZ,ZZ9.                     
029500           05  FILLER                    PIC X(69) VALUE SPACES.          
029600                                                                          
029700       COPY ABENDREC.                                                     
029800                                                                          
029900      ***********************************************************         
030000      * MAINLINE -- LOAD THE POOL, DRIVE ONE TRANSACTION AT A             
030100      * TIME, WRITE THE POOL BACK, PRINT THE TOTALS.  THE POOL            
030200      * NEVER TOUCHES DISK AGAIN UNTIL 800-WRITE-MASTER-OUT.              
030300      ***********************************************************         
030400       PROCEDURE DIVISION.                                                
030500           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                        
030600           PERFORM 100-MAINLINE THRU 100-EXIT                             
030700                   UNTIL NO-MORE-TRANS-RECS.                              
030800           PERFORM 800-WRITE-MASTER-OUT THRU 800-EXIT.                    
030900           PERFORM 900-CLEANUP THRU 900-EXIT.                             
031000           MOVE ZERO TO RETURN-CODE.                                      
031100           GOBACK.                                                        
031200                                                                          
031300      ***********************************************************         
031400      * OPEN FILES, PRINT THE REPORT HEADINGS, LOAD THE MASTER            
031500      * INTO MEMORY, PRIME THE TRANSACTION READ.  AN OPEN FAILURE         
031600      * ON THE MASTER IS FATAL -- THERE IS NO POOL WITHOUT IT.            
031700      ***********************************************************         
031800       000-HOUSEKEEPING.                                                  
031900           MOVE "000-HOUSEKEEPING" TO PARA-NAME.                          
032000           DISPLAY "******** BEGIN JOB OBJMAINT ********".                
032100           ACCEPT WS-RUN-DATE FROM DATE.                                  
032200           MOVE WS-RUN-YY TO HDR-DATE-O.                                  
032300                                                                          
032400           OPEN INPUT OBJ-MASTER-IN, OBJ-TRANS-IN.                        
032500           OPEN OUTPUT OBJ-MASTER-OUT, AUDIT-REPORT, SYSOUT.              
032600                                                                          
032700           IF IFCODE NOT = "00"                                           
032800              MOVE "** PROBLEM OPENING OBJMSTRIN" TO ABEND-REASON         
032900              MOVE IFCODE TO EXPECTED-VAL                                 
033000              GO TO 1000-ABEND-RTN.                                       
033100                                                                          
033200           WRITE AUDIT-REC FROM WS-HDR-LINE.                              
033300           WRITE AUDIT-REC FROM WS-COLM-HDR-LINE.                         
033400                                                                          
033500           PERFORM 050-LOAD-OBJ-MASTER-TBL THRU 050-EXIT                  
033600               UNTIL NO-MORE-MASTER-RECS.                                 
033700                                                                          
033800           READ OBJ-TRANS-IN INTO OBJ-TRANS-REC                           
033900               AT END                                                     
034000               MOVE "N" TO MORE-TRANS-SW                                  
034100               GO TO 000-EXIT                                             
034200           END-READ.                                                      
034300           ADD 1 TO TRANS-READ.                                           
034400       000-EXIT.                                                          
034500           EXIT.                                                          
034600                                                                          
034700      ***********************************************************         
034800      * LOAD THE SORTED MASTER STRAIGHT INTO OBJ-POOL-TABLE -- THE        
034900      * INPUT FILE ARRIVES IN ASCENDING OBJ-ID ORDER SO NO SORT           
035000      * STEP IS NEEDED HERE, ONLY AN APPEND.  CALLED REPEATEDLY           
035100      * BY THE UNTIL CLAUSE IN 000-HOUSEKEEPING UNTIL THE MASTER          
035200      * IS EXHAUSTED.  10000 ENTRIES IS THE SHOP-STANDARD POOL            
035300      * CEILING (SEE OBJ-POOL-TABLE IN WORKING-STORAGE); A MASTER         
035400      * LARGER THAN THAT IS A SIZING PROBLEM FOR JCL, NOT THIS            
035500      * PARAGRAPH, AND IS OUT OF SCOPE HERE.                              
035600      ***********************************************************         
035700       050-LOAD-OBJ-MASTER-TBL.                                           
035800           MOVE "050-LOAD-OBJ-MASTER-TBL" TO PARA-NAME.                   
035900           READ OBJ-MASTER-IN INTO OBJ-MASTER-REC                         
036000               AT END                                                     
036100               MOVE "N" TO MORE-MASTER-SW                                 
036200               GO TO 050-EXIT                                             
036300           END-READ.                                                      
036400                                                                          
036500           ADD 1 TO OBJ-POOL-CNT.                                         
036600           SET OP-IDX TO OBJ-POOL-CNT.                                    
036700           MOVE OBJ-ID     TO OP-ID (OP-IDX).                             
036800           MOVE OBJ-NAME   TO OP-NAME (OP-IDX).                           
036900           MOVE OBJ-AMOUNT TO OP-AMOUNT (OP-IDX).                         
037000           MOVE OBJ-UNIT   TO OP-UNIT (OP-IDX).                           
037100       050-EXIT.                                                          
037200           EXIT.                                                          
037300                                                                          
037400      ***********************************************************         
037500      * ONE TRANSACTION PER CALL.  VALIDATE FIRST; A REJECTED             
037600      * TRANSACTION NEVER REACHES THE ADD/UPDATE/REMOVE ROUTERS           
037700      * BELOW -- IT ONLY GOES TO THE AUDIT LINE.                          
037800      ***********************************************************         
037900       100-MAINLINE.                                                      
038000           MOVE "100-MAINLINE" TO PARA-NAME.                              
038100           MOVE "N" TO WS-REJECT-SW.                                      
038200           MOVE SPACES TO WS-REJECT-REASON.                               
038300                                                                          
038400           PERFORM 200-VALIDATE-TRANS-RTN THRU 200-EXIT.                  
038500                                                                          
038600           IF NOT TRANS-IS-REJECTED                                       
038700              EVALUATE TRUE                                               
038800                 WHEN TRN-IS-ADD                                          
038900                    PERFORM 400-APPLY-ADD-RTN THRU 400-EXIT               
039000                 WHEN TRN-IS-UPDATE                                       
039100                    PERFORM 500-APPLY-UPDATE-RTN THRU 500-EXIT            
039200                 WHEN TRN-IS-REMOVE                                       
039300                    PERFORM 600-APPLY-REMOVE-RTN THRU 600-EXIT            
039400              END-EVALUATE.                                               
039500                                                                          
039600           IF TRANS-IS-REJECTED                                           
039700              ADD 1 TO TRANS-REJECTED                                     
039800              PERFORM 700-WRITE-AUDIT-LINE THRU 700-EXIT.                 
039900                                                                          
040000           READ OBJ-TRANS-IN INTO OBJ-TRANS-REC                           
040100               AT END                                                     
040200               MOVE "N" TO MORE-TRANS-SW                                  
040300               GO TO 100-EXIT                                             
040400           END-READ.                                                      
040500           ADD 1 TO TRANS-READ.                                           
040600       100-EXIT.                                                          
040700           EXIT.                                                          
040800                                                                          
040900      ***********************************************************         
041000      * R1.1 ID REQUIRED FOR EVERY ACTION; NAME REQUIRED FOR 'A'.         
041100      * R1.2 'A' AMOUNT MUST BE >= 0.  R1.8 'A' UNIT MUST RESOLVE         
041200      * THROUGH UNITVAL, AND THE CANONICAL SPELLING IT RETURNS IN         
041300      * WS-CANON-UNIT IS WHAT GETS STORED, NOT THE RAW KEYED              
041400      * SPELLING IN TRN-UNIT -- SEE 400-APPLY-ADD-RTN BELOW.              
041500      * 'U' AND 'R' HAVE NO FIELD-LEVEL EDITS OF THEIR OWN HERE;          
041600      * THEIR RULES (R1.5-R1.7) ARE ENFORCED AGAINST THE POOL             
041700      * ITSELF ONCE THE ID IS FOUND (OR NOT) IN 500/600.                  
041800      ***********************************************************         
041900       200-VALIDATE-TRANS-RTN.                                            
042000           MOVE "200-VALIDATE-TRANS-RTN" TO PARA-NAME.                    
042100                                                                          
042200           IF TRN-OBJ-ID = SPACES                                         
042300              MOVE "Y" TO WS-REJECT-SW                                    
042400              MOVE "OBJECT ID REQUIRED" TO WS-REJECT-REASON               
042500              GO TO 200-EXIT.                                             
042600                                                                          
042700           EVALUATE TRUE                                                  
042800              WHEN TRN-IS-ADD                                             
042900      * NAME, THEN AMOUNT SIGN, THEN THE UNIT LOOKUP -- IN THAT           
043000      * ORDER, SO A BAD NAME IS REPORTED BEFORE A BAD UNIT.               
043100                 IF TRN-OBJ-NAME = SPACES                                 
043200                    MOVE "Y" TO WS-REJECT-SW                              
043300                    MOVE "OBJECT NAME REQUIRED"                           
043400                                       TO WS-REJECT-REASON                
043500                    GO TO 200-EXIT                                        
043600                 END-IF                                                   
043700                 IF TRN-AMOUNT < 0                                        
043800                    MOVE "Y" TO WS-REJECT-SW                              
043900                    MOVE "AMOUNT MUST BE NON-NEGATIVE"                    
044000                                        TO WS-REJECT-REASON               
044100                    GO TO 200-EXIT                                        
044200                 END-IF                                                   
044300      * CALL THE SHOP'S SHARED LOOKUP MEMBER (U2).  WS-CANON-UNIT         
044400      * COMES BACK EITHER WAY; IT IS ONLY MEANINGFUL WHEN FOUND.          
044500                 CALL "UNITVAL" USING TRN-UNIT, WS-CANON-UNIT,            
044600                                       WS-UNIT-FOUND-SW                   
044700                 IF NOT WS-UNIT-FOUND                                     
044800                    MOVE "Y" TO WS-REJECT-SW                              
044900                    MOVE "UNIT NOT FOUND" TO WS-REJECT-REASON             
045000                 END-IF                                                   
045100              WHEN TRN-IS-UPDATE                                          
045200                 CONTINUE                                                 
045300              WHEN TRN-IS-REMOVE                                          
045400                 CONTINUE                                                 
045500              WHEN OTHER                                                  
045600                 MOVE "Y" TO WS-REJECT-SW                                 
045700                 MOVE "INVALID ACTION CODE" TO WS-REJECT-REASON           
045800           END-EVALUATE.                                                  
045900       200-EXIT.                                                          
046000           EXIT.                                                          
046100                                                                          
046200      ***********************************************************         
046300      * SEARCH ALL -- THE TABLE IS KEPT SORTED ASCENDING BY OP-ID         
046400      * ACROSS ADDS/REMOVES SO THIS IS A TRUE BINARY SEARCH, NOT          
046500      * A LINEAR ONE (SEE THE 1993 CHANGE-LOG ENTRY ABOVE).               
046600      * SHARED BY 400/500/600 -- ADD CHECKS FOR A DUPLICATE,              
046700      * UPDATE AND REMOVE CHECK FOR AN EXISTING ENTRY.  ON A HIT,         
046800      * OP-IDX IS LEFT POINTING AT THE MATCHING SLOT FOR THE              
046900      * CALLER TO USE.                                                    
047000      ***********************************************************         
047100       300-SEARCH-POOL-RTN.                                               
047200           MOVE "300-SEARCH-POOL-RTN" TO PARA-NAME.                       
047300           MOVE "N" TO WS-POOL-FOUND-SW.                                  
047400           IF OBJ-POOL-CNT > 0                                            
047500              SEARCH ALL OBJ-POOL-ENTRY                                   
047600                 AT END                                                   
047700                    CONTINUE                                              
047800                 WHEN OP-ID (OP-IDX) = TRN-OBJ-ID                         
047900                    MOVE "Y" TO WS-POOL-FOUND-SW                          
048000              END-SEARCH.                                                 
048100       300-EXIT.                                                          
048200           EXIT.                                                          
048300                                                                          
048400      ***********************************************************         
048500      * R1.3 CAPACITY 10000.  R1.4 DUPLICATE ADD REJECTED -- THE          
048600      * ORIGINAL ENTRY IS LEFT UNCHANGED, NOT OVERWRITTEN.  ON A          
048700      * CLEAN ADD, 410 LOCATES WHERE THE NEW ID BELONGS IN SORTED         
048800      * ORDER, 420 OPENS UP A SLOT BY SHIFTING EVERYTHING AFTER           
048900      * THAT POINT UP ONE, AND THE NEW ENTRY IS MOVED IN.                 
049000      ***********************************************************         
049100       400-APPLY-ADD-RTN.                                                 
049200           MOVE "400-APPLY-ADD-RTN" TO PARA-NAME.                         
049300                                                                          
049400           IF OBJ-POOL-CNT >= 10000                                       
049500              MOVE "Y" TO WS-REJECT-SW                                    
049600              MOVE "POOL FULL" TO WS-REJECT-REASON                        
049700              GO TO 400-EXIT.                                             
049800                                                                          
049900           PERFORM 300-SEARCH-POOL-RTN THRU 300-EXIT.                     
050000           IF WS-POOL-FOUND                                               
050100              MOVE "Y" TO WS-REJECT-SW                                    
050200              MOVE "DUPLICATE OBJECT ID" TO WS-REJECT-REASON              
050300              GO TO 400-EXIT.                                             
050400                                                                          
050500           PERFORM 410-FIND-INSERT-PT-RTN THRU 410-EXIT.                  
050600           PERFORM 420-SHIFT-UP-RTN THRU 420-EXIT.                        
050700                                                                          
050800           SET OP-IDX TO WS-INSERT-PT.                                    
050900           MOVE TRN-OBJ-ID   TO OP-ID (OP-IDX).                           
051000           MOVE TRN-OBJ-NAME TO OP-NAME (OP-IDX).                         
051100           MOVE TRN-AMOUNT   TO OP-AMOUNT (OP-IDX).                       
051200      * R1.8 -- STORE THE CANONICAL TABLE SPELLING RETURNED BY            
051300      * UNITVAL IN 200-VALIDATE-TRANS-RTN, NOT THE RAW TRANSACTION        
051400      * SPELLING, WHICH MAY DIFFER IN CASE OR BE A SYNONYM.               
051500           MOVE WS-CANON-UNIT TO OP-UNIT (OP-IDX).                        
051600           ADD 1 TO OBJ-POOL-CNT, TRANS-ADDED.                            
051700       400-EXIT.                                                          
051800           EXIT.                                                          
051900                                                                          
052000      ***********************************************************         
052100      * FIRST SLOT WHOSE KEY IS GREATER THAN THE NEW ID -- A PLAIN        
052200      * LINEAR SCAN, SINCE SEARCH ALL DOES NOT RETURN A MISS              
052300      * POSITION.  CNT NEVER EXCEEDS 10000 SO THIS STAYS CHEAP.           
052400      * DEFAULTS TO CNT+1 (APPEND AT THE END) WHEN NOTHING IN THE         
052500      * TABLE SORTS AFTER THE NEW ID.                                     
052600      ***********************************************************         
052700       410-FIND-INSERT-PT-RTN.                                            
052800           MOVE "410-FIND-INSERT-PT-RTN" TO PARA-NAME.                    
052900           MOVE OBJ-POOL-CNT TO WS-INSERT-PT.                             
053000           ADD 1 TO WS-INSERT-PT.                                         
053100           PERFORM 415-SCAN-ONE-SLOT-RTN THRU 415-EXIT                    
053200               VARYING WS-SCAN-IDX FROM 1 BY 1                            
053300               UNTIL WS-SCAN-IDX > OBJ-POOL-CNT.                          
053400       410-EXIT.                                                          
053500           EXIT.                                                          
053600                                                                          
053700      * BODY OF THE 410 SCAN LOOP -- ONE SLOT PER CALL.  ONCE THE         
053800      * INSERT POINT IS FOUND, WS-SCAN-IDX IS FORCED PAST CNT TO          
053900      * END THE PERFORM EARLY; NO SENSE SCANNING THE REST.                
054000       415-SCAN-ONE-SLOT-RTN.                                             
054100           SET OP-IDX TO WS-SCAN-IDX.                                     
054200           IF OP-ID (OP-IDX) > TRN-OBJ-ID                                 
054300              MOVE WS-SCAN-IDX TO WS-INSERT-PT                            
054400              MOVE OBJ-POOL-CNT TO WS-SCAN-IDX.                           
054500       415-EXIT.                                                          
054600           EXIT.                                                          
054700                                                                          
054800      ***********************************************************         
054900      * OPEN UP ONE FREE SLOT AT WS-INSERT-PT BY SLIDING EVERY            
055000      * ENTRY FROM THE CURRENT END OF THE TABLE DOWN TO THE               
055100      * INSERT POINT UP ONE POSITION.  MUST WALK BACKWARD (HIGH           
055200      * INDEX TO LOW) OR THE SHIFT WOULD OVERWRITE ENTRIES BEFORE         
055300      * THEY ARE COPIED.                                                  
055400      ***********************************************************         
055500       420-SHIFT-UP-RTN.                                                  
055600           MOVE "420-SHIFT-UP-RTN" TO PARA-NAME.                          
055700           PERFORM 425-SHIFT-ONE-SLOT-RTN THRU 425-EXIT                   
055800               VARYING WS-SHIFT-IDX FROM OBJ-POOL-CNT BY -1               
055900               UNTIL WS-SHIFT-IDX < WS-INSERT-PT.                         
056000       420-EXIT.                                                          
056100           EXIT.                                                          
056200                                                                          
056300      * ONE SLOT OF THE 420 SHIFT -- MOVE THE ENTRY AT WS-SHIFT-          
056400      * IDX UP TO WS-SHIFT-IDX + 1.                                       
056500       425-SHIFT-ONE-SLOT-RTN.                                            
056600           SET OP-IDX TO WS-SHIFT-IDX.                                    
056700           SET OP-SHF-IDX TO WS-SHIFT-IDX.                                
056800           SET OP-SHF-IDX UP BY 1.                                        
056900           MOVE OBJ-POOL-ENTRY (OP-IDX)                                   
057000                             TO OBJ-POOL-ENTRY (OP-SHF-IDX).              
057100       425-EXIT.                                                          
057200           EXIT.                                                          
057300                                                                          
057400      ***********************************************************         
057500      * R1.5 UPDATE ON MISSING ID REJECTED.  R1.6 APPLY THE SIGNED        
057600      * DELTA; EXACTLY ZERO AUTO-REMOVES (GOES THROUGH THE SAME           
057700      * GAP-CLOSE PARAGRAPH AS AN EXPLICIT 'R'); A NEGATIVE RESULT        
057800      * IS STORED AS-IS WITH A WARNING AUDIT LINE, NOT PREVENTED          
057900      * OR REJECTED -- THE 05/02/26 TICKET ABOVE CHANGED THIS FROM        
058000      * AN ABEND TO A WARNING PER R1.6.                                   
058100      ***********************************************************         
058200       500-APPLY-UPDATE-RTN.                                              
058300           MOVE "500-APPLY-UPDATE-RTN" TO PARA-NAME.                      
058400           PERFORM 300-SEARCH-POOL-RTN THRU 300-EXIT.                     
058500           IF NOT WS-POOL-FOUND                                           
058600              MOVE "Y" TO WS-REJECT-SW                                    
058700              MOVE "OBJECT NOT AVAILABLE" TO WS-REJECT-REASON             
058800              GO TO 500-EXIT.                                             
058900                                                                          
059000           COMPUTE WS-NEW-BALANCE =                                       
059100                   OP-AMOUNT (OP-IDX) + TRN-AMOUNT.                       
059200                                                                          
059300           IF WS-NEW-BALANCE = 0                                          
059400              PERFORM 540-REMOVE-ENTRY-RTN THRU 540-EXIT                  
059500              ADD 1 TO TRANS-REMOVED                                      
059600           ELSE                                                           
059700              MOVE WS-NEW-BALANCE TO OP-AMOUNT (OP-IDX)                   
059800              ADD 1 TO TRANS-UPDATED                                      
059900              IF WS-NEW-BALANCE < 0                                       
060000                 MOVE TRN-ACTION TO AUD-ACTION-O                          
060100                 MOVE TRN-OBJ-ID TO AUD-OBJ-ID-O                          
060200                 MOVE OP-NAME (OP-IDX) TO AUD-NAME-O                      
060300                 MOVE WS-NEW-BALANCE TO AUD-AMOUNT-O                      
060400                 MOVE "WARNING - BALANCE WENT NEGATIVE"                   
060500                                      TO AUD-REASON-O                     
060600                 WRITE AUDIT-REC FROM WS-AUDIT-DETAIL-LINE                
060700              END-IF                                                      
060800           END-IF.                                                        
060900       500-EXIT.                                                          
061000           EXIT.                                                          
061100                                                                          
061200      ***********************************************************         
061300      * R1.7 REMOVE ON MISSING ID REJECTED.  A FOUND ID GOES              
061400      * STRAIGHT TO THE SHARED GAP-CLOSE PARAGRAPH -- NO BALANCE          
061500      * CHECK, AN EXPLICIT REMOVE TAKES THE ENTRY REGARDLESS OF           
061600      * WHAT IS LEFT IN OP-AMOUNT.                                        
061700      ***********************************************************         
061800       600-APPLY-REMOVE-RTN.                                              
061900           MOVE "600-APPLY-REMOVE-RTN" TO PARA-NAME.                      
062000           PERFORM 300-SEARCH-POOL-RTN THRU 300-EXIT.                     
062100           IF NOT WS-POOL-FOUND                                           
062200              MOVE "Y" TO WS-REJECT-SW                                    
062300              MOVE "OBJECT NOT AVAILABLE" TO WS-REJECT-REASON             
062400              GO TO 600-EXIT.                                             
062500           PERFORM 540-REMOVE-ENTRY-RTN THRU 540-EXIT.                    
062600           ADD 1 TO TRANS-REMOVED.                                        
062700       600-EXIT.                                                          
062800           EXIT.                                                          
062900                                                                          
063000      ***********************************************************         
063100      * CLOSES THE GAP LEFT AT OP-IDX BY SLIDING EVERYTHING AFTER         
063200      * IT DOWN ONE SLOT.  OP-IDX IS SET BY THE CALLER (500/600)          
063300      * BEFORE THIS IS PERFORMED -- IT MUST STILL POINT AT THE            
063400      * SLOT BEING VACATED.                                               
063500      ***********************************************************         
063600       540-REMOVE-ENTRY-RTN.                                              
063700           MOVE "540-REMOVE-ENTRY-RTN" TO PARA-NAME.                      
063800           MOVE OP-IDX TO WS-SHIFT-IDX.                                   
063900           PERFORM 545-CLOSE-ONE-GAP-RTN THRU 545-EXIT                    
064000               VARYING WS-SHIFT-IDX FROM WS-SHIFT-IDX BY 1                
064100               UNTIL WS-SHIFT-IDX >= OBJ-POOL-CNT.                        
064200           SUBTRACT 1 FROM OBJ-POOL-CNT.                                  
064300       540-EXIT.                                                          
064400           EXIT.                                                          
064500                                                                          
064600      * ONE SLOT OF THE 540 GAP-CLOSE -- MOVE THE ENTRY AT                
064700      * WS-SHIFT-IDX + 1 DOWN TO WS-SHIFT-IDX, THE MIRROR IMAGE           
064800      * OF 425-SHIFT-ONE-SLOT-RTN ABOVE.                                  
064900       545-CLOSE-ONE-GAP-RTN.                                             
065000           SET OP-IDX TO WS-SHIFT-IDX.                                    
065100           SET OP-SHF-IDX TO WS-SHIFT-IDX.                                
065200           SET OP-SHF-IDX UP BY 1.                                        
065300           MOVE OBJ-POOL-ENTRY (OP-SHF-IDX)                               
065400                             TO OBJ-POOL-ENTRY (OP-IDX).                  
065500       545-EXIT.                                                          
065600           EXIT.                                                          
065700                                                                          
065800      * ONE LINE PER REJECTED TRANSACTION, ACTION/ID/NAME/AMOUNT          
065900      * AS KEYED, PLUS THE REASON TEXT SET BY WHICHEVER PARAGRAPH         
066000      * REJECTED IT.                                                      
066100       700-WRITE-AUDIT-LINE.                                              
066200           MOVE "700-WRITE-AUDIT-LINE" TO PARA-NAME.                      
066300           MOVE TRN-ACTION   TO AUD-ACTION-O.                             
066400           MOVE TRN-OBJ-ID   TO AUD-OBJ-ID-O.                             
066500           MOVE TRN-OBJ-NAME TO AUD-NAME-O.                               
066600           MOVE TRN-AMOUNT   TO AUD-AMOUNT-O.                             
066700           MOVE WS-REJECT-REASON TO AUD-REASON-O.                         
066800           WRITE AUDIT-REC FROM WS-AUDIT-DETAIL-LINE.                     
066900       700-EXIT.                                                          
067000           EXIT.                                                          
067100                                                                          
067200      ***********************************************************         
067300      * THE POOL IS STILL IN SORTED ORDER AFTER EVERY ADD/UPDATE/         
067400      * REMOVE, SO THE OUTPUT MASTER IS WRITTEN IN A SINGLE PASS,         
067500      * FIRST ENTRY TO LAST, WITH NO RE-SORT NEEDED.                      
067600      ***********************************************************         
067700       800-WRITE-MASTER-OUT.                                              
067800           MOVE "800-WRITE-MASTER-OUT" TO PARA-NAME.                      
067900           PERFORM 810-WRITE-ONE-MASTER-RTN THRU 810-EXIT                 
068000               VARYING OP-IDX FROM 1 BY 1                                 
068100               UNTIL OP-IDX > OBJ-POOL-CNT.                               
068200       800-EXIT.                                                          
068300           EXIT.                                                          
068400                                                                          
068500      * ONE POOL ENTRY BACK OUT TO THE OBJ-MASTER-REC LAYOUT AND          
068600      * WRITTEN.  OP-IDX IS DRIVEN BY THE VARYING CLAUSE ABOVE.           
068700       810-WRITE-ONE-MASTER-RTN.                                          
068800           MOVE OP-ID (OP-IDX)     TO OBJ-ID.                             
068900           MOVE OP-NAME (OP-IDX)   TO OBJ-NAME.                           
069000           MOVE OP-AMOUNT (OP-IDX) TO OBJ-AMOUNT.                         
069100           MOVE OP-UNIT (OP-IDX)   TO OBJ-UNIT.                           
069200           WRITE OBJ-MASTER-OUT-REC FROM OBJ-MASTER-REC.                  
069300       810-EXIT.                                                          
069400           EXIT.                                                          
069500                                                                          
069600      ***********************************************************         
069700      * SIX CONTROL TOTALS ON THE AUDIT REPORT, ADDED IN 2002 --          
069800      * READ/ADDED/UPDATED/REMOVED/REJECTED PLUS THE FINAL POOL           
069900      * SIZE, SO AN OPERATOR CAN BALANCE THE RUN WITHOUT COUNTING         
070000      * DETAIL LINES BY HAND.                                             
070100      ***********************************************************         
070200       900-CLEANUP.                                                       
070300           MOVE "900-CLEANUP" TO PARA-NAME.                               
070400           MOVE "TRANSACTIONS READ............." TO TOT-LABEL-O.          
070500           MOVE TRANS-READ TO TOT-VALUE-O.                                
070600           WRITE AUDIT-REC FROM WS-TOTALS-LINE.                           
070700                                                                          
070800           MOVE "OBJECTS ADDED.................." TO TOT-LABEL-O.         
070900           MOVE TRANS-ADDED TO TOT-VALUE-O.                               
071000           WRITE AUDIT-REC FROM WS-TOTALS-LINE.                           
071100                                                                          
071200           MOVE "OBJECTS UPDATED................" TO TOT-LABEL-O.         
071300           MOVE TRANS-UPDATED TO TOT-VALUE-O.                             
071400           WRITE AUDIT-REC FROM WS-TOTALS-LINE.                           
071500                                                                          
071600           MOVE "OBJECTS REMOVED................" TO TOT-LABEL-O.         
071700           MOVE TRANS-REMOVED TO TOT-VALUE-O.                             
071800           WRITE AUDIT-REC FROM WS-TOTALS-LINE.                           
071900                                                                          
072000           MOVE "TRANSACTIONS REJECTED.........." TO TOT-LABEL-O.         
072100           MOVE TRANS-REJECTED TO TOT-VALUE-O.                            
072200           WRITE AUDIT-REC FROM WS-TOTALS-LINE.                           
072300                                                                          
072400           MOVE "FINAL POOL SIZE................" TO TOT-LABEL-O.         
072500           MOVE OBJ-POOL-CNT TO TOT-VALUE-O.                              
072600           WRITE AUDIT-REC FROM WS-TOTALS-LINE.                           
072700                                                                          
072800           PERFORM 950-CLOSE-FILES THRU 950-EXIT.                         
072900           DISPLAY "******** NORMAL END OF JOB OBJMAINT ********".        
073000       900-EXIT.                                                          
073100           EXIT.                                                          
073200                                                                          
073300      * ONE CLOSE FOR ALL FOUR FILES, CALLED FROM BOTH THE NORMAL         
073400      * END (900-CLEANUP) AND THE ABEND PATH BELOW.                       
073500       950-CLOSE-FILES.                                                   
073600           MOVE "950-CLOSE-FILES" TO PARA-NAME.                           
073700           CLOSE OBJ-MASTER-IN, OBJ-TRANS-IN, OBJ-MASTER-OUT,             
073800                 AUDIT-REPORT, SYSOUT.                                    
073900       950-EXIT.                                                          
074000           EXIT.                                                          
074100                                                                          
074200      ***********************************************************         
074300      * SHOP-STANDARD ABEND TRAIL -- CARRIES THE FAILING PARA-NAME        
074400      * AND THE REASON/EXPECTED/ACTUAL VALUES SET BY WHICHEVER            
074500      * PARAGRAPH BRANCHED HERE, WRITES ONE ABEND-REC TO SYSOUT,          
074600      * CLOSES WHAT IS OPEN, AND ENDS WITH A NONZERO RETURN CODE          
074700      * SO THE JOB STEP SHOWS FAILED IN THE SCHEDULER.                    
074800      ***********************************************************         
074900       1000-ABEND-RTN.                                                    
075000           MOVE "OBJMAINT" TO ABEND-PROGRAM.                              
075100           WRITE SYSOUT-REC FROM ABEND-REC.                               
075200           PERFORM 950-CLOSE-FILES THRU 950-EXIT.                         
075300           DISPLAY "*** ABNORMAL END OF JOB OBJMAINT ***"                 
075400               UPON CONSOLE.                                              
075500           MOVE 16 TO RETURN-CODE.                                        
075600           GOBACK.                                                        
