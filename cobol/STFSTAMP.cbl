000100       IDENTIFICATION DIVISION.                                           
000200      ***********************************************************         
000300       PROGRAM-ID.  STFSTAMP.                                             
000400       AUTHOR. C. N. IBE.                                                 
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.                            
000600       DATE-WRITTEN. 06/01/89.                                            
000700       DATE-COMPILED. 04/16/26.                                           
000800       SECURITY. NON-CONFIDENTIAL.                                        
000900      ***********************************************************         
001000      *REMARKS.                                                           
001100      *                                                                   
001200      *      ORIGINALLY A PERSONNEL ID-PREFIX STAMPING UTILITY --         
001300      *      VALIDATES ID AND NAME, THEN STAMPS THE ENTITY PREFIX         
001400      *      CODE BEFORE WRITING THE OUTPUT RECORD.  REHOSTED             
001500      *      SEVERAL TIMES SINCE (SEE THE CHANGE LOG) AND NOW             
001600      *      RUNS THE U5 STAFF IDENTITY STAMPING STEP OF THE HDM          
001700      *      NIGHTLY BATCH.                                               
001800      *                                                                   
001900      *      EVERY STAFF RECORD WITH A NON-BLANK ID AND NAME IS           
002000      *      STAMPED WITH THE ENTITY PREFIX CODE 'ST' (FROM THE           
002100      *      SHARED UNITTAB PREFIX TABLE) AND WRITTEN TO                  
002200      *      STAFF-OUT.  THE DESCRIPTION FIELD IS FREE TEXT AND           
002300      *      MAY COME IN BLANK WITHOUT CAUSING A REJECT.                  
002400      *                                                                   
002500               INPUT STAFF FILE        -   DDS0001.STAFIN                 
002600               OUTPUT STAFF FILE       -   DDS0001.STAFOT                 
002700               AUDIT REPORT            -   DDS0001.AUDRPT                 
002800               DUMP FILE               -   SYSOUT                         
002900      ***********************************************************         
003000      *                  M A I N T E N A N C E   L O G                    
003100      ***********************************************************         
003200      * 06/01/89  CNI  ORIGINAL MEMBER -- PERSONNEL ID-PREFIX             
003300      *                STAMPING UTILITY, VALIDATES ID AND NAME            
003400      *                THEN STAMPS THE ENTITY PREFIX CODE BEFORE          
003500      *                WRITING THE OUTPUT RECORD.                         
003600      * 02/14/91  CNI  ADDED A REJECT COUNT AND REJECT-LINE               
003700      *                PRINTING TO THE AUDIT REPORT; REJECTS WERE         
003800      *                PREVIOUSLY SILENT.                                 
003900      * 10/08/95  DWK  MADE THE DESCRIPTION FIELD OPTIONAL;               
004000      *                PREVIOUSLY A BLANK DESCRIPTION WAS                 
004100      *                REJECTED IN ERROR.                                 
004200      * 12/02/98  JRS  Y2K -- NO DATE FIELDS ARE STORED ON THE            
004300      *                OUTPUT RECORD; REVIEWED AND SIGNED OFF.            
004400      * 04/19/04  JRS  PULLED THE PREFIX CODE OUT OF A LITERAL            
004500      *                AND INTO THE SHARED ENTITY-PREFIX-CODES            
004600      *                TABLE.                                             
004700      * 11/11/10  DWK  CR-2777 STANDARDIZED THE REPORT HEADING TO         
004800      *                MATCH THE SHOP'S OTHER NIGHTLY-BATCH PRINT         
004900      *                LINES.                                             
005000      * 03/20/17  TLK  CR-3340 REHOSTED UNDER THE FACILITIES-             
005100      *                EQUIPMENT LEDGER ALONGSIDE THE OTHER               
005200      *                MEMBERS NOW FEEDING THE HDM BATCH.                 
005300      * 04/16/26  TLK  HDM-1413 REPURPOSED FOR THE HDM NIGHTLY            
005400      *                BATCH AS U5 STAFF IDENTITY STAMPING.               
005500      ***********************************************************         
005600                                                                          
005700       ENVIRONMENT DIVISION.                                              
005800       CONFIGURATION SECTION.                                             
005900       SOURCE-COMPUTER. IBM-390.                                          
006000       OBJECT-COMPUTER. IBM-390.                                          
006100       SPECIAL-NAMES.                                                     
006200           C01 IS NEXT-PAGE.                                              
006300                                                                          
006400       INPUT-OUTPUT SECTION.                                              
006500       FILE-CONTROL.                                                      
006600           SELECT SYSOUT                                                  
006700           ASSIGN TO UT-S-SYSOUT                                          
006800             ORGANIZATION IS SEQUENTIAL.                                  
006900                                                                          
007000           SELECT STAFF-IN                                                
007100           ASSIGN TO UT-S-STAFIN                                          
007200             ACCESS MODE IS SEQUENTIAL                                    
007300             FILE STATUS IS SFCODE.                                       
007400                                                                          
007500           SELECT STAFF-OUT                                               
007600           ASSIGN TO UT-S-STAFOT                                          
007700             ACCESS MODE IS SEQUENTIAL                                    
007800             FILE STATUS IS OFCODE.                                       
007900                                                                          
008000           SELECT AUDIT-REPORT                                            
008100           ASSIGN TO UT-S-AUDRPT                                          
008200             ACCESS MODE IS SEQUENTIAL                                    
008300             FILE STATUS IS RFCODE.                                       
008400                                                                          
008500       DATA DIVISION.                                                     
008600       FILE SECTION.                                                      
008700      * DUMP FILE FOR THE ABEND TRAIL ONLY.                               
008800       FD  SYSOUT                                                         
008900           RECORDING MODE IS F                                            
009000           LABEL RECORDS ARE STANDARD                                     
009100           RECORD CONTAINS 130 CHARACTERS                                 
009200           BLOCK CONTAINS 0 RECORDS                                       
009300           DATA RECORD IS SYSOUT-REC.                                     
009400       01  SYSOUT-REC  PIC X(130).                                        
009500                                                                          
009600      * ONE RECORD PER STAFF MEMBER; NO SORT ORDER IS REQUIRED ON         
009700      * THIS FILE, EACH RECORD IS HANDLED INDEPENDENTLY.                  
009800       FD  STAFF-IN                                                       
009900           RECORDING MODE IS F                                            
010000           LABEL RECORDS ARE STANDARD                                     
010100           RECORD CONTAINS 80 CHARACTERS                                  
010200           BLOCK CONTAINS 0 RECORDS                                       
010300           DATA RECORD IS STAFF-IN-REC.                                   
010400       01  STAFF-IN-REC  PIC X(80).                                       
010500                                                                          
010600      * ALTERNATE KEY/FILLER VIEW OF THE RAW BUFFER, SO THE STAFF         
010700      * ID CAN BE PICKED OFF WITHOUT UNSTRINGING THE WHOLE RECORD.        
010800       01  STAFF-IN-KEY REDEFINES STAFF-IN-REC.                           
010900           05  SFI-KEY                PIC X(12).                          
011000           05  FILLER                 PIC X(68).                          
011100                                                                          
011200      * WRITTEN ONLY FOR AN ACCEPTED RECORD; A REJECTED RECORD            
011300      * GOES TO THE AUDIT REPORT'S REJECT LINE INSTEAD.                   
011400       FD  STAFF-OUT                                                      
011500           RECORDING MODE IS F                                            
011600           LABEL RECORDS ARE STANDARD                                     
011700           RECORD CONTAINS 80 CHARACTERS                                  
011800           BLOCK CONTAINS 0 RECORDS                                       
011900           DATA RECORD IS STAFF-OUT-REC.                                  
012000       01  STAFF-OUT-REC  PIC X(80).                                      
012100                                                                          
012200      * 132-BYTE PRINT LINE, SAME LASER-QUEUE FORMAT AS THE OTHER         
012300      * HDM AUDIT REPORTS.                                                
012400       FD  AUDIT-REPORT                                                   
012500           RECORDING MODE IS F                                            
012600           LABEL RECORDS ARE STANDARD                                     
012700           RECORD CONTAINS 132 CHARACTERS                                 
012800           BLOCK CONTAINS 0 RECORDS                                       
012900           DATA RECORD IS AUDIT-REC.                                      
013000       01  AUDIT-REC  PIC X(132).                                         
013100                                                                          
013200       WORKING-STORAGE SECTION.                                           
013300                                                                          
013400      * FILE STATUS FOR THE ONE INPUT FILE; THE OUTPUTS ARE               
013500      * CHECKED BY VALUE AT OPEN TIME ONLY.                               
013600       01  FILE-STATUS-CODES.                                             
013700           05  SFCODE                  PIC X(2).                          
013800               88  NO-MORE-STAFF-RECS   VALUE "10".                       
013900           05  OFCODE                  PIC X(2).                          
014000           05  RFCODE                  PIC X(2).                          
014100                                                                          
014200       COPY STAFREC.                                                      
014300       COPY UNITTAB.                                                      
014400                                                                          
014500      * ALTERNATE HALVES OF THE NAME, USED ONLY TO NARROW THE             
014600      * PRINT COLUMN ON THE REJECT LINE BELOW.                            
014700       01  STF-NAME-HALVES REDEFINES STF-NAME.                            
014800           05  STF-NAME-H1             PIC X(15).                         
014900           05  STF-NAME-H2             PIC X(15).                         
015000                                                                          
015100       01  MORE-STAFF-SW                 PIC X(1) VALUE "Y".              
015200           88  NO-MORE-STAFF              VALUE "N".                      
015300                                                                          
015400       01  WS-REJECT-SW                  PIC X(1) VALUE "N".              
015500           88  STAFF-IS-REJECTED          VALUE "Y".                      
015600                                                                          
015700       01  WS-RUN-DATE                   PIC 9(6).                        
015800       01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE.                         
015900           05  WS-RUN-YY                 PIC 9(2).                        
016000           05  WS-RUN-MM                 PIC 9(2).                        
016100           05  WS-RUN-DD                 PIC 9(2).                        
016200                                                                          
016300       01  COUNTERS-AND-ACCUMULATORS.                                     
016400           05  STAFF-READ                 PIC S9(7) COMP VALUE 0.         
016500           05  STAFF-ACCEPTED             PIC S9(7) COMP VALUE 0.         
016600           05  STAFF-REJECTED             PIC S9(7) COMP VALUE 0.         
016700                                                                          
016800       01  WS-HDR-LINE.                                                   
016900           05  FILLER                    PIC X(1) VALUE SPACE.            
017000           05  FILLER                    PIC X(24)                        
017100               VALUE "HDM NIGHTLY MAINTENANCE".                           
017200           05  FILLER                    PIC X(6)  VALUE SPACES.          
017300           05  FILLER                    PIC X(30)                        
017400               VALUE "U5 - STAFF IDENTITY STAMPING".                      
017500           05  FILLER                    PIC X(10) VALUE SPACES.          
017600           05  FILLER                    PIC X(5)  VALUE "DATE:".         
017700           05  HDR-DATE-O                PIC 99/99/99.                    
017800           05  FILLER                    PIC X(46) VALUE SPACES.          
017900                                                                          
018000       01  WS-REJECT-LINE.                                                
018100           05  REJ-LABEL-O               PIC X(8) VALUE "REJECT".         
018200           05  FILLER                    PIC X(2)  VALUE SPACES.          
018300           05  REJ-ID-O                  PIC X(12).                       
018400           05  FILLER                    PIC X(4)  VALUE SPACES.          
018500           05  REJ-NAME-O                PIC X(15).                       
018600           05  FILLER                    PIC X(91) VALUE SPACES.          
018700                                                                          
018800       01  WS-TOTALS-LINE.                                                
018900           05  FILLER                    PIC X(30) VALUE SPACES.          
019000           05  TOT-LABEL-O               PIC X(30).                       
019100           05  TOT-VALUE-O               PIC ZZZ,ZZ9.                     
019200           05  FILLER                    PIC X(69) VALUE SPACES.          
019300                                                                          
019400       COPY ABENDREC.                                                     
019500                                                                          
019600      ***********************************************************         
019700      * MAINLINE -- ONE STAFF RECORD AT A TIME, STRAIGHT THROUGH          
019800      * VALIDATE/STAMP, NO TABLES TO BUILD AND NO MATCH-MERGE             
019900      * AGAINST A SECOND FILE.  THE SIMPLEST OF THE FIVE HDM              
020000      * NIGHTLY STEPS.                                                    
020100      ***********************************************************         
020200       PROCEDURE DIVISION.                                                
020300           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                        
020400           PERFORM 100-MAINLINE THRU 100-EXIT                             
020500                   UNTIL NO-MORE-STAFF.                                   
020600           PERFORM 900-CLEANUP THRU 900-EXIT.                             
020700           MOVE ZERO TO RETURN-CODE.                                      
020800           GOBACK.                                                        
020900                                                                          
021000      ***********************************************************         
021100      * OPEN FILES, PRINT THE HEADING, PRIME THE READ.  AN OPEN           
021200      * FAILURE ON STAFF-IN IS FATAL -- THERE IS NOTHING ELSE             
021300      * THIS STEP CAN DO.                                                 
021400      ***********************************************************         
021500       000-HOUSEKEEPING.                                                  
021600           MOVE "000-HOUSEKEEPING" TO PARA-NAME.                          
021700           DISPLAY "******** BEGIN JOB STFSTAMP ********".                
021800           ACCEPT WS-RUN-DATE FROM DATE.                                  
021900           MOVE WS-RUN-YY TO HDR-DATE-O.                                  
022000                                                                          
022100           OPEN INPUT STAFF-IN.                                           
022200           OPEN OUTPUT STAFF-OUT, AUDIT-REPORT, SYSOUT.                   
022300                                                                          
022400           IF SFCODE NOT = "00"                                           
022500              MOVE "** PROBLEM OPENING STAFIN" TO ABEND-REASON            
022600              MOVE SFCODE TO EXPECTED-VAL                                 
022700              GO TO 1000-ABEND-RTN.                                       
022800                                                                          
022900           WRITE AUDIT-REC FROM WS-HDR-LINE.                              
023000                                                                          
023100           READ STAFF-IN INTO STAFF-REC                                   
023200               AT END                                                     
023300               MOVE "N" TO MORE-STAFF-SW                                  
023400               GO TO 000-EXIT                                             
023500           END-READ.                                                      
023600           ADD 1 TO STAFF-READ.                                           
023700       000-EXIT.                                                          
023800           EXIT.                                                          
023900                                                                          
024000      ***********************************************************         
024100      * VALIDATE AND STAMP, THEN ROUTE TO EITHER STAFF-OUT (R5.1,         
024200      * R5.2 SATISFIED) OR THE REJECT LINE ON THE AUDIT REPORT            
024300      * (ID OR NAME MISSING).                                             
024400      ***********************************************************         
024500       100-MAINLINE.                                                      
024600           MOVE "100-MAINLINE" TO PARA-NAME.                              
024700           PERFORM 200-VALIDATE-STAMP-RTN THRU 200-EXIT.                  
024800                                                                          
024900           IF STAFF-IS-REJECTED                                           
025000              ADD 1 TO STAFF-REJECTED                                     
025100              MOVE STF-ID TO REJ-ID-O                                     
025200              MOVE STF-NAME-H1 TO REJ-NAME-O                              
025300              WRITE AUDIT-REC FROM WS-REJECT-LINE                         
025400           ELSE                                                           
025500              ADD 1 TO STAFF-ACCEPTED                                     
025600              WRITE STAFF-OUT-REC FROM STAFF-REC                          
025700           END-IF.                                                        
025800                                                                          
025900           READ STAFF-IN INTO STAFF-REC                                   
026000               AT END                                                     
026100               MOVE "N" TO MORE-STAFF-SW                                  
026200               GO TO 100-EXIT                                             
026300           END-READ.                                                      
026400           ADD 1 TO STAFF-READ.                                           
026500       100-EXIT.                                                          
026600           EXIT.                                                          
026700                                                                          
026800      ***********************************************************         
026900      * R5.1 ID/NAME REQUIRED, DESCRIPTION OPTIONAL (SINCE THE            
027000      * 10/08/95 FIX NOTED IN THE CHANGE LOG ABOVE).  R5.2 STAMP          
027100      * THE ENTITY PREFIX ON EVERY ACCEPTED RECORD -- THE PREFIX          
027200      * ITSELF COMES FROM THE SHARED ENTITY-PREFIX-CODES GROUP IN         
027300      * UNITTAB, NOT A LITERAL IN THIS PROGRAM.                           
027400      ***********************************************************         
027500       200-VALIDATE-STAMP-RTN.                                            
027600           MOVE "200-VALIDATE-STAMP-RTN" TO PARA-NAME.                    
027700           MOVE "N" TO WS-REJECT-SW.                                      
027800                                                                          
027900           IF STF-ID = SPACES OR STF-NAME = SPACES                        
028000              MOVE "Y" TO WS-REJECT-SW                                    
028100              GO TO 200-EXIT.                                             
028200                                                                          
028300           MOVE PREFIX-STAFF TO STF-PREFIX.                               
028400       200-EXIT.                                                          
028500           EXIT.                                                          
028600                                                                          
028700      ***********************************************************         
028800      * THREE CONTROL TOTALS -- STAFF RECORDS READ/ACCEPTED/              
028900      * REJECTED, THE SAME SMALL SET THE SHOP HAS PRINTED ON THIS         
029000      * MEMBER'S REPORT SINCE THE 1991 CHANGE BELOW.                      
029100      ***********************************************************         
029200       900-CLEANUP.                                                       
029300           MOVE "900-CLEANUP" TO PARA-NAME.                               
029400           MOVE "STAFF RECORDS READ............." TO TOT-LABEL-O.         
029500           MOVE STAFF-READ TO TOT-VALUE-O.                                
029600           WRITE AUDIT-REC FROM WS-TOTALS-LINE.                           
029700                                                                          
029800           MOVE "STAFF RECORDS ACCEPTED........." TO TOT-LABEL-O.         
029900           MOVE STAFF-ACCEPTED TO TOT-VALUE-O.                            
030000           WRITE AUDIT-REC FROM WS-TOTALS-LINE.                           
030100                                                                          
030200           MOVE "STAFF RECORDS REJECTED........." TO TOT-LABEL-O.         
030300           MOVE STAFF-REJECTED TO TOT-VALUE-O.                            
030400           WRITE AUDIT-REC FROM WS-TOTALS-LINE.                           
030500                                                                          
030600           PERFORM 950-CLOSE-FILES THRU 950-EXIT.                         
030700           DISPLAY "******** NORMAL END OF JOB STFSTAMP ********".        
030800       900-EXIT.                                                          
030900           EXIT.                                                          
031000                                                                          
031100      * ONE CLOSE FOR ALL FOUR FILES, CALLED FROM THE NORMAL END          
031200      * AND FROM THE ABEND PATH BELOW.                                    
031300       950-CLOSE-FILES.                                                   
031400           MOVE "950-CLOSE-FILES" TO PARA-NAME.                           
031500           CLOSE STAFF-IN, STAFF-OUT, AUDIT-REPORT, SYSOUT.               
031600       950-EXIT.                                                          
031700           EXIT.                                                          
031800                                                                          
031900      ***********************************************************         
032000      * SHOP-STANDARD ABEND TRAIL, SAME SHAPE AS EVERY OTHER HDM          
032100      * MEMBER -- PARA-NAME/REASON/EXPECTED-VAL TO SYSOUT, CLOSE          
032200      * WHAT IS OPEN, NONZERO RETURN CODE.                                
032300      ***********************************************************         
032400       1000-ABEND-RTN.                                                    
032500           MOVE "STFSTAMP" TO ABEND-PROGRAM.                              
032600           WRITE SYSOUT-REC FROM ABEND-REC.                               
032700           PERFORM 950-CLOSE-FILES THRU 950-EXIT.                         
032800           DISPLAY "*** ABNORMAL END OF JOB STFSTAMP ***"                 
032900               UPON CONSOLE.                                              
033000           MOVE 16 TO RETURN-CODE.                                        
033100           GOBACK.                                                        
