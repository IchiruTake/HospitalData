000100      ************************************************************        
000200      * ABENDREC -- SHOP ABEND TRAIL RECORD.  COPY'D BY EVERY    *        
000300      * HDM NIGHTLY-MAINTENANCE PROGRAM SO A FATAL CONDITION     *        
000400      * ALWAYS LEAVES THE SAME FOOTPRINT ON SYSOUT.              *        
000500      ************************************************************        
000600      * 05/02/82 RFH  ORIGINAL MEMBER, CENTRAL SUPPLY EDIT SUITE *        
000700      * 08/17/86 MLO  ADDED ABEND-REASON TEXT FIELD              *        
000800      * 11/03/98 LMW  Y2K - WIDENED NOTHING, NO DATES HELD HERE  *        
000900      * 02/14/08 JRS  CR-1042 ADDED PARA-NAME TO LOCATE FAILURE  *        
001000      * 09/30/09 JRS  ADDED EXPECTED-VAL/ACTUAL-VAL FOR DUMPS    *        
001100      * 06/02/11 DWK  CR-1187 STANDARDIZED ACROSS ALL NIGHTLY    *        
001200      *               BATCH MEMBERS                              *        
001300      * 03/19/26 TLK  HDM-1400 REUSED FOR HDM BATCH SUITE        *        
001400      ************************************************************        
001500       01  ABEND-REC.                                                     
001600           05  ABEND-PROGRAM             PIC X(8).                        
001700           05  FILLER                    PIC X(1).                        
001800           05  PARA-NAME                 PIC X(32).                       
001900           05  FILLER                    PIC X(1).                        
002000           05  ABEND-REASON              PIC X(60).                       
002100           05  EXPECTED-VAL              PIC X(15).                       
002200           05  ACTUAL-VAL                PIC X(15).                       
