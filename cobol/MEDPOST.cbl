000100       IDENTIFICATION DIVISION.                                           
000200      ***********************************************************         
000300       PROGRAM-ID.  MEDPOST.                                              
000400       AUTHOR. S. L. FARRAR.                                              
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.                            
000600       DATE-WRITTEN. 02/20/87.                                            
000700       DATE-COMPILED. 04/25/26.                                           
000800       SECURITY. NON-CONFIDENTIAL.                                        
000900      ***********************************************************         
001000      *REMARKS.                                                           
001100      *                                                                   
001200      *      ORIGINALLY A DAILY TRANSACTION POSTING MEMBER --             
001300      *      MATCH-MERGES A SORTED MASTER FILE AGAINST A SORTED           
001400      *      TRANSACTION FILE ON THE MASTER KEY, POSTS WHAT               
001500      *      MATCHES, REJECTS WHAT DOES NOT.  REHOSTED SEVERAL            
001600      *      TIMES SINCE (SEE THE CHANGE LOG) AND NOW RUNS THE            
001700      *      U4 MEDICAL RECORD POSTING STEP OF THE HDM NIGHTLY            
001800      *      BATCH.                                                       
001900      *                                                                   
002000      *      THE MEDICAL RECORD HEADER FILE (SORTED MR-ID) IS THE         
002100      *      MASTER; THE VALIDATED TREATMENT FILE BUILT BY TRTBLD         
002200      *      (SORTED MEDREC-ID) IS THE TRANSACTION FILE.  THEY ARE        
002300      *      MATCH-MERGED ON THAT COMMON KEY.  A TREATMENT WHOSE          
002400      *      KEY FALLS BEHIND THE MEDICAL RECORD CURRENTLY BEING          
002500      *      POSTED BELONGS TO NO RECORD IN THIS RUN AND IS               
002600      *      REJECTED (R4.3) RATHER THAN SKIPPED SILENTLY.                
002700      *                                                                   
002800               INPUT MEDREC FILE       -   DDS0001.MEDRIN                 
002900               INPUT TREATMENT FILE    -   DDS0001.TRTOUT                 
003000               OUTPUT MEDREC FILE      -   DDS0001.MEDROT                 
003100               AUDIT REPORT            -   DDS0001.AUDRPT                 
003200               DUMP FILE               -   SYSOUT                         
003300      ***********************************************************         
003400      *                  M A I N T E N A N C E   L O G                    
003500      ***********************************************************         
003600      * 02/20/87  SLF  ORIGINAL MEMBER -- DAILY TRANSACTION               
003700      *                POSTING, MATCH-MERGES A SORTED MASTER FILE         
003800      *                AGAINST A SORTED TRANSACTION FILE ON THE           
003900      *                MASTER KEY.                                        
004000      * 08/14/88  SLF  ADDED A REJECT COUNT FOR TRANSACTIONS WHOSE        
004100      *                KEY HAS NO MATCHING MASTER (ORPHANED               
004200      *                TRANSACTIONS).                                     
004300      * 01/09/90  DWK  RAISED PER-MASTER TRANSACTION CAPACITY FROM        
004400      *                50 TO 100 FOLLOWING VOLUME GROWTH.                 
004500      * 05/27/93  LMW  ADDED A CLOSED/WRITABLE SWITCH CHECK BEFORE        
004600      *                POSTING; CLOSED MASTERS NOW REJECT THE             
004700      *                LINE INSTEAD OF POSTING TO IT.                     
004800      * 11/30/98  JRS  Y2K -- WIDENED ALL STORED DATE FIELDS TO           
004900      *                CCYY; THE CONTROL-BREAK LOGIC ITSELF WAS           
005000      *                UNCHANGED.                                         
005100      * 06/12/01  JRS  ADDED AUTO-ASSIGN OF THE NEXT SEQUENCE             
005200      *                NUMBER FOR TRANSACTIONS ARRIVING WITH NO           
005300      *                INDEX SET.                                         
005400      * 09/23/05  DWK  CR-2199 CONVERTED THE CONTROL-BREAK DETAIL         
005500      *                LINE TO 132-BYTE PRINT FORMAT FOR THE              
005600      *                LASER QUEUES.                                      
005700      * 03/15/15  TLK  CR-3188 ADDED AN IDENTITY CROSS-CHECK              
005800      *                BETWEEN MASTER AND TRANSACTION BEFORE              
005900      *                POSTING.                                           
006000      * 04/14/26  TLK  HDM-1411 REPURPOSED FOR THE HDM NIGHTLY            
006100      *                BATCH AS U4 MEDICAL RECORD POSTING; MASTER         
006200      *                BECOMES THE MEDICAL RECORD HEADER,                 
006300      *                TRANSACTION BECOMES THE VALIDATED TREATMENT        
006400      *                RECORD FROM TRTBLD.                                
006500      * 04/25/26  TLK  HDM-1417 CONTROL-BREAK TOTALS PER MR-ID            
006600      *                ADDED TO THE AUDIT REPORT.                         
006700      ***********************************************************         
006800                                                                          
006900       ENVIRONMENT DIVISION.                                              
007000       CONFIGURATION SECTION.                                             
007100       SOURCE-COMPUTER. IBM-390.                                          
007200       OBJECT-COMPUTER. IBM-390.                                          
007300       SPECIAL-NAMES.                                                     
007400           C01 IS NEXT-PAGE.                                              
007500                                                                          
007600       INPUT-OUTPUT SECTION.                                              
007700       FILE-CONTROL.                                                      
007800           SELECT SYSOUT                                                  
007900           ASSIGN TO UT-S-SYSOUT                                          
008000             ORGANIZATION IS SEQUENTIAL.                                  
008100                                                                          
008200           SELECT MEDREC-IN                                               
008300           ASSIGN TO UT-S-MEDRIN                                          
008400             ACCESS MODE IS SEQUENTIAL                                    
008500             FILE STATUS IS MFCODE.                                       
008600                                                                          
008700           SELECT TREATMENT-IN                                            
008800           ASSIGN TO UT-S-TRTOUT                                          
008900             ACCESS MODE IS SEQUENTIAL                                    
009000             FILE STATUS IS TFCODE.                                       
009100                                                                          
009200           SELECT MEDREC-OUT                                              
009300           ASSIGN TO UT-S-MEDROT                                          
009400             ACCESS MODE IS SEQUENTIAL                                    
009500             FILE STATUS IS OFCODE.                                       
009600                                                                          
009700           SELECT AUDIT-REPORT                                            
009800           ASSIGN TO UT-S-AUDRPT                                          
009900             ACCESS MODE IS SEQUENTIAL                                    
010000             FILE STATUS IS RFCODE.                                       
010100                                                                          
010200       DATA DIVISION.                                                     
010300       FILE SECTION.                                                      
010400      * DUMP FILE FOR THE ABEND TRAIL ONLY.                               
010500       FD  SYSOUT                                                         
010600           RECORDING MODE IS F                                            
010700           LABEL RECORDS ARE STANDARD                                     
010800           RECORD CONTAINS 130 CHARACTERS                                 
010900           BLOCK CONTAINS 0 RECORDS                                       
011000           DATA RECORD IS SYSOUT-REC.                                     
011100       01  SYSOUT-REC  PIC X(130).                                        
011200                                                                          
011300      * THE MASTER OF THE MERGE -- SORTED ASCENDING BY MR-ID.             
011400       FD  MEDREC-IN                                                      
011500           RECORDING MODE IS F                                            
011600           LABEL RECORDS ARE STANDARD                                     
011700           RECORD CONTAINS 100 CHARACTERS                                 
011800           BLOCK CONTAINS 0 RECORDS                                       
011900           DATA RECORD IS MEDREC-IN-REC.                                  
012000       01  MEDREC-IN-REC  PIC X(100).                                     
012100                                                                          
012200      * THE TRANSACTION SIDE OF THE MERGE -- TRTBLD'S VALIDATED           
012300      * TREATMENT-OUT FILE, SORTED ASCENDING BY MEDREC-ID.                
012400       FD  TREATMENT-IN                                                   
012500           RECORDING MODE IS F                                            
012600           LABEL RECORDS ARE STANDARD                                     
012700           RECORD CONTAINS 120 CHARACTERS                                 
012800           BLOCK CONTAINS 0 RECORDS                                       
012900           DATA RECORD IS TREATMENT-IN-REC.                               
013000       01  TREATMENT-IN-REC  PIC X(120).                                  
013100                                                                          
013200      * EVERY MEDICAL RECORD REWRITTEN ONCE, WHETHER OR NOT ANY           
013300      * TREATMENT WAS POSTED TO IT THIS RUN.                              
013400       FD  MEDREC-OUT                                                     
013500           RECORDING MODE IS F                                            
013600           LABEL RECORDS ARE STANDARD                                     
013700           RECORD CONTAINS 100 CHARACTERS                                 
013800           BLOCK CONTAINS 0 RECORDS                                       
013900           DATA RECORD IS MEDREC-OUT-REC.                                 
014000       01  MEDREC-OUT-REC  PIC X(100).                                    
014100                                                                          
014200      * 132-BYTE PRINT LINE, LASER-QUEUE FORMAT SINCE THE 2005            
014300      * CHANGE-LOG ENTRY.                                                 
014400       FD  AUDIT-REPORT                                                   
014500           RECORDING MODE IS F                                            
014600           LABEL RECORDS ARE STANDARD                                     
014700           RECORD CONTAINS 132 CHARACTERS                                 
014800           BLOCK CONTAINS 0 RECORDS                                       
014900           DATA RECORD IS AUDIT-REC.                                      
015000       01  AUDIT-REC  PIC X(132).                                         
015100                                                                          
015200       WORKING-STORAGE SECTION.                                           
015300                                                                          
015400      * FILE STATUS FIELDS FOR THE TWO MERGE INPUTS; THE OUTPUTS          
015500      * ARE CHECKED BY VALUE AT OPEN TIME ONLY.                           
015600       01  FILE-STATUS-CODES.                                             
015700           05  MFCODE                  PIC X(2).                          
015800               88  NO-MORE-MEDRECS      VALUE "10".                       
015900           05  TFCODE                  PIC X(2).                          
016000               88  NO-MORE-TREATMENTS   VALUE "10".                       
016100           05  OFCODE                  PIC X(2).                          
016200           05  RFCODE                  PIC X(2).                          
016300                                                                          
016400       COPY MEDRECD.                                                      
016500       COPY TRTHDR.                                                       
016600                                                                          
016700      * EOF SWITCHES FOR THE MATCH-MERGE IN 100-MAINLINE AND              
016800      * 200-MERGE-TREATMENTS-RTN.                                         
016900       01  MORE-MEDREC-SW                PIC X(1) VALUE "Y".              
017000           88  NO-MORE-MEDREC-RECS       VALUE "N".                       
017100       01  MORE-TRT-SW                   PIC X(1) VALUE "Y".              
017200           88  NO-MORE-TRT-RECS          VALUE "N".                       
017300                                                                          
017400       01  WS-RUN-DATE                   PIC 9(6).                        
017500       01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE.                         
017600           05  WS-RUN-YY                 PIC 9(2).                        
017700           05  WS-RUN-MM                 PIC 9(2).                        
017800           05  WS-RUN-DD                 PIC 9(2).                        
017900                                                                          
018000       01  COUNTERS-AND-ACCUMULATORS.                                     
018100           05  MEDREC-PROCESSED          PIC S9(7) COMP VALUE 0.          
018200           05  WS-POSTED-THIS-REC        PIC S9(3) COMP VALUE 0.          
018300           05  WS-REJECTED-THIS-REC      PIC S9(3) COMP VALUE 0.          
018400           05  TOTAL-POSTED              PIC S9(7) COMP VALUE 0.          
018500           05  TOTAL-REJECTED            PIC S9(7) COMP VALUE 0.          
018600                                                                          
018700       01  WS-HDR-LINE.                                                   
018800           05  FILLER                    PIC X(1) VALUE SPACE.            
018900           05  FILLER                    PIC X(24)                        
019000               VALUE "HDM NIGHTLY MAINTENANCE".                           
019100           05  FILLER                    PIC X(6)  VALUE SPACES.          
019200           05  FILLER                    PIC X(30)                        
019300               VALUE "U4 - MEDICAL RECORD POSTING".                       
019400           05  FILLER                    PIC X(10) VALUE SPACES.          
019500           05  FILLER                    PIC X(5)  VALUE "DATE:".         
019600           05  HDR-DATE-O                PIC 99/99/99.                    
019700           05  FILLER                    PIC X(46) VALUE SPACES.          
019800                                                                          
019900       01  WS-COLM-HDR-LINE.                                              
020000           05  FILLER                    PIC X(16) VALUE "MR-ID".         
020100           05  FILLER                    PIC X(10) VALUE "POSTED".        
020200           05  FILLER                    PIC X(10) VALUE                  
020300                                          "REJECTED".                     
020400           05  FILLER                    PIC X(96) VALUE SPACES.          
020500                                                                          
020600       01  WS-BREAK-LINE.                                                 
020700           05  BRK-MR-ID-O               PIC X(15).                       
020800           05  FILLER                    PIC X(3)  VALUE SPACES.          
020900           05  BRK-POSTED-O              PIC ZZ9.                         
021000           05  FILLER                    PIC X(8)  VALUE SPACES.          
021100           05  BRK-REJECTED-O            PIC ZZ9.                         
021200           05  FILLER                    PIC X(95) VALUE SPACES.          
021300                                                                          
021400       01  WS-TOTALS-LINE.                                                
021500           05  FILLER                    PIC X(30) VALUE SPACES.          
021600           05  TOT-LABEL-O               PIC X(30).                       
021700           05  TOT-VALUE-O               PIC ZZZ,ZZ9.                     
021800           05  FILLER                    PIC X(69) VALUE SPACES.          
021900                                                                          
022000       COPY ABENDREC.                                                     
022100                                                                          
022200      ***********************************************************         
022300      * MAINLINE -- ONE MEDICAL RECORD AT A TIME, EVERY TREATMENT         
022400      * WITH A MATCHING OR TRAILING KEY POSTED OR REJECTED BEFORE         
022500      * MOVING ON TO THE NEXT MEDICAL RECORD.                             
022600      ***********************************************************         
022700       PROCEDURE DIVISION.                                                
022800           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                        
022900           PERFORM 100-MAINLINE THRU 100-EXIT                             
023000                   UNTIL NO-MORE-MEDREC-RECS.                             
023100           PERFORM 900-CLEANUP THRU 900-EXIT.                             
023200           MOVE ZERO TO RETURN-CODE.                                      
023300           GOBACK.                                                        
023400                                                                          
023500      ***********************************************************         
023600      * OPEN FILES, PRINT THE HEADING AND COLUMN HEADING, PRIME           
023700      * BOTH READS.  THE TREATMENT FILE IS ALLOWED TO BE EMPTY --         
023800      * AN AT END HERE JUST LEAVES NO-MORE-TRT-RECS SET AND THE           
023900      * MERGE LOOP BELOW NEVER POSTS ANYTHING.                            
024000      ***********************************************************         
024100       000-HOUSEKEEPING.                                                  
024200           MOVE "000-HOUSEKEEPING" TO PARA-NAME.                          
024300           DISPLAY "******** BEGIN JOB MEDPOST ********".                 
024400           ACCEPT WS-RUN-DATE FROM DATE.                                  
024500           MOVE WS-RUN-YY TO HDR-DATE-O.                                  
024600                                                                          
024700           OPEN INPUT MEDREC-IN, TREATMENT-IN.                            
024800           OPEN OUTPUT MEDREC-OUT, AUDIT-REPORT, SYSOUT.                  
024900                                                                          
025000           IF MFCODE NOT = "00"                                           
025100              MOVE "** PROBLEM OPENING MEDRIN" TO ABEND-REASON            
025200              MOVE MFCODE TO EXPECTED-VAL                                 
025300              GO TO 1000-ABEND-RTN.                                       
025400                                                                          
025500           WRITE AUDIT-REC FROM WS-HDR-LINE.                              
025600           WRITE AUDIT-REC FROM WS-COLM-HDR-LINE.                         
025700                                                                          
025800           READ MEDREC-IN INTO MEDREC-REC                                 
025900               AT END                                                     
026000               MOVE "N" TO MORE-MEDREC-SW                                 
026100               GO TO 000-EXIT                                             
026200           END-READ.                                                      
026300                                                                          
026400           READ TREATMENT-IN INTO TREATMENT-REC                           
026500               AT END                                                     
026600               MOVE "N" TO MORE-TRT-SW                                    
026700           END-READ.                                                      
026800       000-EXIT.                                                          
026900           EXIT.                                                          
027000                                                                          
027100      ***********************************************************         
027200      * POST EVERY TREATMENT WHOSE KEY IS <= THE CURRENT MEDICAL          
027300      * RECORD, THEN WRITE THE CONTROL-BREAK DETAIL LINE AND THE          
027400      * MEDICAL RECORD ITSELF (WITH MR-TRT-COUNT UPDATED BY ANY           
027500      * POSTS) BEFORE ADVANCING TO THE NEXT MEDICAL RECORD.               
027600      ***********************************************************         
027700       100-MAINLINE.                                                      
027800           MOVE "100-MAINLINE" TO PARA-NAME.                              
027900           MOVE 0 TO WS-POSTED-THIS-REC, WS-REJECTED-THIS-REC.            
028000                                                                          
028100           PERFORM 200-MERGE-TREATMENTS-RTN THRU 200-EXIT                 
028200               UNTIL NO-MORE-TRT-RECS                                     
028300               OR TRT-MEDREC-ID > MR-ID.                                  
028400                                                                          
028500           ADD 1 TO MEDREC-PROCESSED.                                     
028600           ADD WS-POSTED-THIS-REC TO TOTAL-POSTED.                        
028700           ADD WS-REJECTED-THIS-REC TO TOTAL-REJECTED.                    
028800                                                                          
028900           MOVE MR-ID TO BRK-MR-ID-O.                                     
029000           MOVE WS-POSTED-THIS-REC TO BRK-POSTED-O.                       
029100           MOVE WS-REJECTED-THIS-REC TO BRK-REJECTED-O.                   
029200           WRITE AUDIT-REC FROM WS-BREAK-LINE.                            
029300                                                                          
029400           WRITE MEDREC-OUT-REC FROM MEDREC-REC.                          
029500                                                                          
029600           READ MEDREC-IN INTO MEDREC-REC                                 
029700               AT END                                                     
029800               MOVE "N" TO MORE-MEDREC-SW                                 
029900               GO TO 100-EXIT                                             
030000           END-READ.                                                      
030100       100-EXIT.                                                          
030200           EXIT.                                                          
030300                                                                          
030400      ***********************************************************         
030500      * A KEY BEHIND THE CURRENT RECORD BELONGS TO NOTHING IN             
030600      * THIS RUN (R4.3); A KEY EQUAL TO IT IS POSTED NORMALLY.            
030700      * THE UNTIL CLAUSE ON THE CALLER'S PERFORM STOPS THIS LOOP          
030800      * AS SOON AS A TREATMENT KEY SORTS AHEAD OF THE CURRENT             
030900      * MEDICAL RECORD -- THAT TREATMENT IS LEFT FOR THE NEXT             
031000      * MEDICAL RECORD'S PASS.                                            
031100      ***********************************************************         
031200       200-MERGE-TREATMENTS-RTN.                                          
031300           MOVE "200-MERGE-TREATMENTS-RTN" TO PARA-NAME.                  
031400           IF TRT-MEDREC-ID = MR-ID                                       
031500              PERFORM 210-POST-TREATMENT-RTN THRU 210-EXIT                
031600           ELSE                                                           
031700      * R4.3 -- KEY BELONGS TO NO RECORD IN THIS RUN.                     
031800              ADD 1 TO WS-REJECTED-THIS-REC                               
031900           END-IF.                                                        
032000                                                                          
032100           READ TREATMENT-IN INTO TREATMENT-REC                           
032200               AT END                                                     
032300               MOVE "N" TO MORE-TRT-SW                                    
032400           END-READ.                                                      
032500       200-EXIT.                                                          
032600           EXIT.                                                          
032700                                                                          
032800      ***********************************************************         
032900      * R4.5 WRITABLE.  R4.2 CAPACITY 100.  R4.4 NEIGHBOR MATCH.          
033000      * R4.6 INDEX AUTO-ASSIGN.  R4.7 DOCTOR/NURSE LEFT AS-IS.            
033100      * THE FOUR GATES RUN IN THIS ORDER -- WRITABLE, THEN                
033200      * CAPACITY, THEN IDENTITY -- SO A CLOSED RECORD IS REJECTED         
033300      * BEFORE EITHER OF THE MORE EXPENSIVE CHECKS RUNS.                  
033400      ***********************************************************         
033500       210-POST-TREATMENT-RTN.                                            
033600           MOVE "210-POST-TREATMENT-RTN" TO PARA-NAME.                    
033700                                                                          
033800      * R4.5 -- POSTING TO A CLOSED RECORD IS REJECTED.                   
033900           IF NOT MR-IS-WRITABLE                                          
034000              GO TO 210-REJECTED.                                         
034100                                                                          
034200      * R4.2 -- CAPACITY 100.                                             
034300           IF MR-TRT-COUNT >= 100                                         
034400              GO TO 210-REJECTED.                                         
034500                                                                          
034600      * R4.4 -- NEIGHBOR IDENTITY MUST MATCH EXACTLY.                     
034700           IF TRT-PATIENT-ID NOT = MR-PATIENT-ID                          
034800              OR TRT-PT-FNAME  NOT = MR-PT-FNAME                          
034900              OR TRT-PT-LNAME  NOT = MR-PT-LNAME                          
035000              OR TRT-PT-AGE    NOT = MR-PT-AGE                            
035100              OR TRT-PT-GENDER NOT = MR-PT-GENDER                         
035200              GO TO 210-REJECTED.                                         
035300                                                                          
035400      * R4.6 -- AN UNASSIGNED INDEX (-1) IS GIVEN THE NEXT                
035500      * AVAILABLE SLOT NUMBER (THE CURRENT TREATMENT COUNT,               
035600      * 0-BASED) BEFORE THE COUNT ITSELF IS INCREMENTED BELOW.            
035700           IF TRT-INDEX = -1                                              
035800              MOVE MR-TRT-COUNT TO TRT-INDEX.                             
035900                                                                          
036000           ADD 1 TO MR-TRT-COUNT.                                         
036100           ADD 1 TO WS-POSTED-THIS-REC.                                   
036200           GO TO 210-EXIT.                                                
036300                                                                          
036400      * SHARED REJECT LANDING SPOT FOR ALL FOUR GATES ABOVE.              
036500       210-REJECTED.                                                      
036600           ADD 1 TO WS-REJECTED-THIS-REC.                                 
036700       210-EXIT.                                                          
036800           EXIT.                                                          
036900                                                                          
037000      ***********************************************************         
037100      * THREE CONTROL TOTALS -- MEDICAL RECORDS PROCESSED AND THE         
037200      * GRAND TOTALS OF POSTED/REJECTED TREATMENTS ACROSS THE             
037300      * WHOLE RUN, BELOW THE PER-MR-ID CONTROL-BREAK LINES                
037400      * ALREADY WRITTEN BY 100-MAINLINE.                                  
037500      ***********************************************************         
037600       900-CLEANUP.                                                       
037700           MOVE "900-CLEANUP" TO PARA-NAME.                               
037800           MOVE "MEDICAL RECORDS PROCESSED......" TO TOT-LABEL-O.         
037900           MOVE MEDREC-PROCESSED TO TOT-VALUE-O.                          
038000           WRITE AUDIT-REC FROM WS-TOTALS-LINE.                           
038100                                                                          
038200           MOVE "TREATMENTS POSTED.............." TO TOT-LABEL-O.         
038300           MOVE TOTAL-POSTED TO TOT-VALUE-O.                              
038400           WRITE AUDIT-REC FROM WS-TOTALS-LINE.                           
038500                                                                          
038600           MOVE "TREATMENTS REJECTED............" TO TOT-LABEL-O.         
038700           MOVE TOTAL-REJECTED TO TOT-VALUE-O.                            
038800           WRITE AUDIT-REC FROM WS-TOTALS-LINE.                           
038900                                                                          
039000           PERFORM 950-CLOSE-FILES THRU 950-EXIT.                         
039100           DISPLAY "******** NORMAL END OF JOB MEDPOST ********".         
039200       900-EXIT.                                                          
039300           EXIT.                                                          
039400                                                                          
039500      * ONE CLOSE FOR ALL FOUR FILES, CALLED FROM THE NORMAL END          
039600      * AND FROM THE ABEND PATH BELOW.                                    
039700       950-CLOSE-FILES.                                                   
039800           MOVE "950-CLOSE-FILES" TO PARA-NAME.                           
039900           CLOSE MEDREC-IN, TREATMENT-IN, MEDREC-OUT,                     
040000                 AUDIT-REPORT, SYSOUT.                                    
040100       950-EXIT.                                                          
040200           EXIT.                                                          
040300                                                                          
040400      ***********************************************************         
040500      * SHOP-STANDARD ABEND TRAIL, SAME SHAPE AS EVERY OTHER HDM          
040600      * MEMBER -- PARA-NAME/REASON/EXPECTED-VAL TO SYSOUT, CLOSE          
040700      * WHAT IS OPEN, NONZERO RETURN CODE.                                
040800      ***********************************************************         
040900       1000-ABEND-RTN.                                                    
041000           MOVE "MEDPOST"  TO ABEND-PROGRAM.                              
041100           WRITE SYSOUT-REC FROM ABEND-REC.                               
041200           PERFORM 950-CLOSE-FILES THRU 950-EXIT.                         
041300           DISPLAY "*** ABNORMAL END OF JOB MEDPOST ***"                  
041400               UPON CONSOLE.                                              
041500           MOVE 16 TO RETURN-CODE.                                        
041600           GOBACK.                                                        
